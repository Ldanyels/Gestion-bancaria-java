000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMVALID.
000300 AUTHOR. J. CASTRO VELARDE.
000400 INSTALLATION. BANCO - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 05/09/1992.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - BANCO.
000800*****************************************************************
000900*    PGMVALID                                                   *
001000*    =========                                                  *
001100*  SUBRUTINA DE VALIDACIONES DEL SUBSISTEMA DE CUENTAS.         *
001200*  CENTRALIZA LAS REGLAS QUE ANTES ESTABAN REPETIDAS EN CADA    *
001300*  PROGRAMA DE ALTA Y DE POSTEO:                                *
001400*     - FORMATO DE DNI (8 POSICIONES NUMERICAS).                *
001500*     - FORMATO DE NOMBRE (LETRAS Y ESPACIOS, LARGO MINIMO 2).  *
001600*     - IMPORTE POSITIVO.                                       *
001700*     - FONDOS SUFICIENTES (SALDO >= IMPORTE).                  *
001800*     - CONVERSION SEGURA DE TEXTO A IMPORTE.                   *
001900*  ES INVOCADA POR LINKAGE DESDE PGMCLICA Y PGMTRNPO, IGUAL     *
002000*  QUE LA RUTINA DE FECHAS PGMRUCAF.                             *
002100*****************************************************************
002200*  HISTORIA DE CAMBIOS:
002300*  05/09/1992 JCV RQ-0509 ALTA DE LA RUTINA - VALIDACIONES DNI, *
002400*                         NOMBRE E IMPORTE PARA EL ALTA DE      *
002500*                         CLIENTES.                              *
002600*  18/01/1993 JCV RQ-0522 SE AGREGA LA VALIDACION DE FONDOS     *
002700*                         SUFICIENTES PARA RETIROS.              *
002800*  11/02/1996 LFS RQ-0655 SE AGREGA VALIDACION PARA EVITAR      *
002900*                         TRANSFERENCIAS A LA MISMA CUENTA      *
003000*                         (VALIDACION DE AUTOTRANSFERENCIA).    *
003100*  30/06/1997 LFS RQ-0711 SE AMPLIA LA TABLA DE LETRAS VALIDAS  *
003200*                         PARA ACEPTAR VOCALES CON TILDE Y ENIE.*
003300*  14/01/1999 DPA RQ-0802 REVISION Y2K: LA RUTINA NO MANEJA     *
003400*                         FECHAS, NO REQUIERE CAMBIOS.          *
003500*  23/08/2001 MQR RQ-0877 SE AGREGA LA OPERACION VCNV PARA      *
003600*                         CONVERTIR DE FORMA SEGURA EL IMPORTE  *
003700*                         TEXTO LEIDO DE LOS ARCHIVOS PLANOS.   *
003800*****************************************************************
003900
004000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 WORKING-STORAGE SECTION.
005400*=======================*
005500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005600
005700*----------- TABLA DE LETRAS VALIDAS PARA NOMBRES --------------
005800*    RQ-0711: AMPLIADA PARA ACEPTAR VOCALES CON TILDE Y LA ENIE.
005900 01  WS-LETRAS-GRUPO.
006000     03  WS-LETRAS-VALIDAS   PIC X(64)     VALUE
006100         'ABCDEFGHIJKLMNOPQRSTUVWXYZAEIOUNabcdefghijklmnopqrstuvwxyzaeioun'.
006200     03  FILLER              PIC X(01)     VALUE SPACES.
006300 01  WS-LETRAS-RTABLA REDEFINES WS-LETRAS-GRUPO.
006400     03  WS-LETRA-OCU        PIC X(01)     OCCURS 65 TIMES.
006500
006600*----------- AREA DE TRABAJO PARA CONVERSION DE IMPORTE ---------
006700 01  WS-TEXTO-CONVERSION.
006800     03  WS-TEXTO-ALFA       PIC X(13)     VALUE SPACES.
006900 01  WS-TEXTO-NUMERICO REDEFINES WS-TEXTO-CONVERSION
007000                             PIC S9(11)V99.
007100
007200*----------- INDICES Y CONTADORES (COMP POR SER DE CONTROL) -----
007300 77  WS-LONGITUD-NOM         PIC 9(02)     COMP    VALUE ZEROS.
007400 77  WS-IDX-NOM              PIC 9(02)     COMP    VALUE ZEROS.
007500 77  WS-IDX-LETRA            PIC 9(02)     COMP    VALUE ZEROS.
007600
007700*----------- VARIABLES DE TRABAJO --------------------------------
007800 77  WS-CHAR-ACTUAL          PIC X(01)     VALUE SPACES.
007900 77  WS-CHAR-VALIDO          PIC X(01)     VALUE 'N'.
008000     88  WS-LETRA-ENCONTRADA          VALUE 'S'.
008100
008200 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
008300
008400*-----------------------------------------------------------------
008500 LINKAGE SECTION.
008600*================*
008700 01  LK-COMUNICACION.
008800*    CODIGO DE OPERACION SOLICITADA AL VALIDADOR
008900*    VDNI = VALIDAR DNI         VNOM = VALIDAR NOMBRE
009000*    VIMP = VALIDAR IMPORTE     VFON = VALIDAR FONDOS
009100*    VCNV = CONVERTIR TEXTO A IMPORTE
009200     03  LK-OPERACION         PIC X(04).
009300     03  LK-DNI-VAL           PIC X(08).
009400     03  LK-NOMBRE-VAL        PIC X(30).
009500     03  LK-TEXTO-VAL         PIC X(13).
009600     03  LK-IMPORTE-VAL       PIC S9(11)V99.
009700     03  LK-SALDO-VAL         PIC S9(11)V99.
009800     03  LK-IMPORTE-CONV      PIC S9(11)V99.
009900     03  LK-RESULTADO         PIC X(01).
010000         88  LK-ES-VALIDO         VALUE 'S'.
010100         88  LK-NO-ES-VALIDO      VALUE 'N'.
010200     03  FILLER               PIC X(10).
010210*    RQ-0877: VISTA ALTERNA PARA VOLCAR EL AREA DE LINKAGE
010220*    COMPLETA CUANDO LLEGA UN CODIGO DE OPERACION DESCONOCIDO.
010230 01  LK-COMUNICACION-LOG REDEFINES LK-COMUNICACION.
010240     03  LK-LOG-OPERACION     PIC X(04).
010250     03  FILLER               PIC X(90).
010260     03  LK-LOG-RESULTADO     PIC X(01).
010270     03  FILLER               PIC X(10).
010300
010400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010500 PROCEDURE DIVISION USING LK-COMUNICACION.
010600
010700 MAIN-PROGRAM-I.
010800
010900     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
011000     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
011100     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
011200
011300 MAIN-PROGRAM-F. GOBACK.
011400
011500
011600*------------------------------------------------------------------
011700 1000-INICIO-I.
011800
011900     MOVE ZEROS     TO RETURN-CODE
012000     SET LK-NO-ES-VALIDO TO TRUE
012100     MOVE ZEROS     TO LK-IMPORTE-CONV.
012200
012300 1000-INICIO-F. EXIT.
012400
012500
012600*---- DESPACHO SEGUN LA OPERACION SOLICITADA -----------------------
012700 2000-PROCESO-I.
012800
012900     EVALUATE LK-OPERACION
013000
013100        WHEN 'VDNI'
013200           PERFORM 1100-VALIDAR-DNI-I     THRU 1100-VALIDAR-DNI-F
013300
013400        WHEN 'VNOM'
013500           PERFORM 1200-VALIDAR-NOMBRE-I  THRU 1200-VALIDAR-NOMBRE-F
013600
013700        WHEN 'VIMP'
013800           PERFORM 1300-VALIDAR-IMPORTE-I THRU 1300-VALIDAR-IMPORTE-F
013900
014000        WHEN 'VFON'
014100           PERFORM 1400-VALIDAR-FONDOS-I  THRU 1400-VALIDAR-FONDOS-F
014200
014300        WHEN 'VCNV'
014400           PERFORM 1500-CONVERTIR-IMP-I   THRU 1500-CONVERTIR-IMP-F
014500
014600        WHEN OTHER
014700           DISPLAY '* PGMVALID - OPERACION DESCONOCIDA: '
014710                   LK-LOG-OPERACION ' RESULT=' LK-LOG-RESULTADO
014800           MOVE 9999 TO RETURN-CODE
014900
015000     END-EVALUATE.
015100
015200 2000-PROCESO-F. EXIT.
015300
015400
015500*---- VDNI: DNI NO VACIO, 8 POSICIONES, TODO NUMERICO --------------
015600 1100-VALIDAR-DNI-I.
015700
015800     IF LK-DNI-VAL EQUAL SPACES THEN
015900        SET LK-NO-ES-VALIDO TO TRUE
016000     ELSE
016100        IF LK-DNI-VAL IS NUMERIC THEN
016200           SET LK-ES-VALIDO TO TRUE
016300        ELSE
016400           SET LK-NO-ES-VALIDO TO TRUE
016500        END-IF
016600     END-IF.
016700
016800 1100-VALIDAR-DNI-F. EXIT.
016900
017000
017100*---- VNOM: LARGO TRIMEADO >= 2, SOLO LETRAS Y ESPACIOS ------------
017200 1200-VALIDAR-NOMBRE-I.
017300
017400     MOVE 30 TO WS-LONGITUD-NOM
017500     PERFORM 1205-BUSCAR-FIN-NOM-I THRU 1205-BUSCAR-FIN-NOM-F
017600        VARYING WS-LONGITUD-NOM FROM 30 BY -1
017700        UNTIL WS-LONGITUD-NOM EQUAL ZERO
017800           OR LK-NOMBRE-VAL(WS-LONGITUD-NOM:1) NOT EQUAL SPACE
017900
018000     IF WS-LONGITUD-NOM LESS THAN 2 THEN
018100        SET LK-NO-ES-VALIDO TO TRUE
018200     ELSE
018300        SET LK-ES-VALIDO TO TRUE
018400        PERFORM 1210-VALIDAR-CARACTER-I THRU 1210-VALIDAR-CARACTER-F
018500           VARYING WS-IDX-NOM FROM 1 BY 1
018600           UNTIL WS-IDX-NOM GREATER WS-LONGITUD-NOM
018700              OR LK-NO-ES-VALIDO
018800     END-IF.
018900
019000 1200-VALIDAR-NOMBRE-F. EXIT.
019100
019200*---- PARRAFO VACIO - SOLO RECORRE EL INDICE HACIA ATRAS -----------
019300 1205-BUSCAR-FIN-NOM-I.
019400
019500     CONTINUE.
019600
019700 1205-BUSCAR-FIN-NOM-F. EXIT.
019800
019900*---- VALIDA UN CARACTER DEL NOMBRE CONTRA LA TABLA DE LETRAS ------
020000 1210-VALIDAR-CARACTER-I.
020100
020200     MOVE LK-NOMBRE-VAL(WS-IDX-NOM:1) TO WS-CHAR-ACTUAL
020300
020400     IF WS-CHAR-ACTUAL NOT EQUAL SPACE THEN
020500        MOVE 'N' TO WS-CHAR-VALIDO
020600        PERFORM 1220-BUSCAR-LETRA-I THRU 1220-BUSCAR-LETRA-F
020700           VARYING WS-IDX-LETRA FROM 1 BY 1
020800           UNTIL WS-IDX-LETRA GREATER 65
020900              OR WS-LETRA-ENCONTRADA
021000        IF NOT WS-LETRA-ENCONTRADA THEN
021100           SET LK-NO-ES-VALIDO TO TRUE
021200        END-IF
021300     END-IF.
021400
021500 1210-VALIDAR-CARACTER-F. EXIT.
021600
021700*---- BUSQUEDA LINEAL DE UNA LETRA EN LA TABLA DE VALIDAS ----------
021800 1220-BUSCAR-LETRA-I.
021900
022000     IF WS-LETRA-OCU(WS-IDX-LETRA) EQUAL WS-CHAR-ACTUAL THEN
022100        MOVE 'S' TO WS-CHAR-VALIDO
022200     END-IF.
022300
022400 1220-BUSCAR-LETRA-F. EXIT.
022500
022600
022700*---- VIMP: IMPORTE ESTRICTAMENTE MAYOR A CERO ---------------------
022800 1300-VALIDAR-IMPORTE-I.
022900
023000     IF LK-IMPORTE-VAL GREATER ZERO THEN
023100        SET LK-ES-VALIDO TO TRUE
023200     ELSE
023300        SET LK-NO-ES-VALIDO TO TRUE
023400     END-IF.
023500
023600 1300-VALIDAR-IMPORTE-F. EXIT.
023700
023800
023900*---- VFON: SALDO DISPONIBLE MAYOR O IGUAL AL IMPORTE --------------
024000 1400-VALIDAR-FONDOS-I.
024100
024200     IF LK-SALDO-VAL GREATER OR EQUAL LK-IMPORTE-VAL THEN
024300        SET LK-ES-VALIDO TO TRUE
024400     ELSE
024500        SET LK-NO-ES-VALIDO TO TRUE
024600     END-IF.
024700
024800 1400-VALIDAR-FONDOS-F. EXIT.
024900
025000
025100*---- VCNV: CONVIERTE EL TEXTO LEIDO DEL ARCHIVO PLANO A IMPORTE ---
025200*     SI EL TEXTO NO ES NUMERICO O VIENE VACIO, ES ERROR DE ENTRADA
025300 1500-CONVERTIR-IMP-I.
025400
025500     IF LK-TEXTO-VAL EQUAL SPACES THEN
025600        SET LK-NO-ES-VALIDO TO TRUE
025700     ELSE
025800        MOVE LK-TEXTO-VAL TO WS-TEXTO-ALFA
025900        IF WS-TEXTO-NUMERICO IS NUMERIC THEN
026000           MOVE WS-TEXTO-NUMERICO TO LK-IMPORTE-CONV
026100           SET LK-ES-VALIDO TO TRUE
026200        ELSE
026300           SET LK-NO-ES-VALIDO TO TRUE
026400        END-IF
026500     END-IF.
026600
026700 1500-CONVERTIR-IMP-F. EXIT.
026800
026900
027000*------------------------------------------------------------------
027100 9999-FINAL-I.
027200
027300     CONTINUE.
027400
027500 9999-FINAL-F. EXIT.
