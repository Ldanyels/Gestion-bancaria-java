000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCLICA.
000300 AUTHOR. J. CASTRO VELARDE.
000400 INSTALLATION. BANCO - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 05/09/1992.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - BANCO.
000800*****************************************************************
000900*    PGMCLICA                                                   *
001000*    =========                                                  *
001100*  PASO 1 DEL LOTE DE CUENTAS: CARGA Y ALTA DE CLIENTES.        *
001200*  - LEE EL MAESTRO DE CLIENTES (CLIENTES, DDENTRA).             *
001300*  - DA DE ALTA CADA REGISTRO CONTRA LA TABLA EN MEMORIA,        *
001400*    VALIDANDO DNI, NOMBRE Y SALDO DE APERTURA (CALL A           *
001500*    PGMVALID) Y RECHAZANDO DNI DUPLICADO (BUSQUEDA LINEAL).    *
001600*  - LOS CLIENTES ACEPTADOS SE GRABAN EN EL MAESTRO VALIDADO     *
001700*    (SALIDA, DDSALID) EN EL MISMO ORDEN DE ALTA.                *
001800*  - LOS RECHAZADOS SE INFORMAN EN EL LISTADO DE ERRORES         *
001900*    (LISTADO, DDLISTA) CON EL MOTIVO DEL RECHAZO.               *
002000*  - EL PASO 2 (PGMTRNPO) RELEE EL MAESTRO VALIDADO GENERADO     *
002100*    AQUI PARA POSTEAR LOS MOVIMIENTOS DEL DIA.                  *
002200*****************************************************************
002300*  HISTORIA DE CAMBIOS:
002400*  05/09/1992 JCV RQ-0509 ALTA DEL PROGRAMA - CARGA DEL MAESTRO  *
002500*                         DE CLIENTES CON VALIDACION DE ALTA.    *
002600*  18/01/1993 JCV RQ-0522 SE DELEGAN LAS VALIDACIONES DE DNI,    *
002700*                         NOMBRE Y SALDO A LA RUTINA PGMVALID.   *
002800*  30/06/1997 LFS RQ-0711 SE AMPLIA EL MENSAJE DE RECHAZO POR    *
002900*                         NOMBRE INVALIDO PARA CITAR EL MOTIVO.  *
003000*  14/01/1999 DPA RQ-0802 REVISION Y2K: ESTE PASO NO MANEJA      *
003100*                         FECHAS DE NEGOCIO, SIN CAMBIOS.        *
003200*  23/08/2001 MQR RQ-0877 SE ESTANDARIZA EL PREFIJO DE LOS       *
003300*                         MENSAJES A [ERROR]/[EXITO]/[INFO].     *
003400*  09/04/2003 RTV RQ-0915 EL SALDO DE APERTURA SE COMPARABA      *
003500*                         DIRECTO CONTRA CERO SIN PASAR POR LA   *
003600*                         CONVERSION DE TEXTO A IMPORTE (VCNV).  *
003700*                         SE AGREGA EL CONTROL ANTES DE LA       *
003800*                         COMPARACION Y SE USA EL IMPORTE YA     *
003900*                         CONVERTIDO PARA CARGAR LA TABLA.       *
004000*  16/04/2003 RTV RQ-0916 WS-CLIENTE-OCU NO LLEVABA FILLER COMO  *
004100*                         EL RESTO DE LOS GRUPOS DE TRABAJO DEL  *
004200*                         SISTEMA. SE AGREGA EL RELLENO DE       *
004300*                         COSTUMBRE EN LA TABLA DE CLIENTES.     *
004400*****************************************************************
004500
004600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     SELECT CLIENTES ASSIGN DDENTRA
005600     FILE STATUS IS FS-CLIENTES.
005700
005800     SELECT SALIDA ASSIGN DDSALID
005900     FILE STATUS IS FS-SALIDA.
006000
006100     SELECT LISTADO ASSIGN DDLISTA
006200     FILE STATUS IS FS-LISTADO.
006300
006400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  CLIENTES
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100 01  REG-CLIENTES          PIC X(51).
007200
007300 FD  SALIDA
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORDING MODE IS F.
007600 01  REG-SALIDA-MAE        PIC X(51).
007700
007800 FD  LISTADO
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORDING MODE IS F.
008100 01  REG-LISTADO           PIC X(132).
008200
008300
008400 WORKING-STORAGE SECTION.
008500*========================*
008600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008700
008800*----------- COPYS --------------------------------------------
008900*        COPY CLIMAE01.
009000******************************************************************
009100*    CLIMAE01                                                    *
009200************************************************                *
009300*         LAYOUT MAESTRO DE CLIENTES                            *
009400*         ARCHIVO: KC02803.BANCO.MAECLI                         *
009500*         LARGO REGISTRO = 51 BYTES                              *
009600*         CLAVE: CLI-DNI (UNICA, SIN DUPLICADOS)                 *
009700************************************************                *
009800*  HISTORIA:                                                     *
009900*  10/03/1991 JCV RQ-0471 ALTA DEL LAYOUT - CONVERSION DESDE     *
010000*                         FICHERO DE TARJETAS A MAECLI 51 BYTES. *
010100*  22/07/1994 MQR RQ-0618 SE AMPLIA CLI-NOMBRE DE 24 A 30 POS.   *
010200*  14/01/1999 DPA RQ-0802 REVISION Y2K: SIN CAMPOS DE FECHA EN   *
010300*                         ESTE LAYOUT, NO REQUIERE CAMBIOS.      *
010400******************************************************************
010500 01  WS-REG-MAECLI.
010600*    POSICION RELATIVA (01:08) DOCUMENTO NACIONAL DE IDENTIDAD
010700     03  CLI-DNI             PIC X(08)    VALUE SPACES.
010800*    POSICION RELATIVA (09:30) APELLIDOS Y NOMBRES DEL TITULAR
010900     03  CLI-NOMBRE          PIC X(30)    VALUE SPACES.
011000*    POSICION RELATIVA (39:13) SALDO VIGENTE DE LA CUENTA, EN
011100*    SOLES (S/), NUNCA NEGATIVO POR REGLA DE NEGOCIO
011200     03  CLI-SALDO           PIC S9(11)V99 VALUE ZEROS.
011300******************************************************************
011400
011500*----------- STATUS DE ARCHIVOS ----------------------------------
011600 77  FS-CLIENTES             PIC XX        VALUE SPACES.
011700 77  FS-SALIDA               PIC XX        VALUE SPACES.
011800 77  FS-LISTADO              PIC XX        VALUE SPACES.
011900
012000 77  WS-STATUS-FIN           PIC X.
012100     88  WS-FIN-LECTURA                   VALUE 'Y'.
012200     88  WS-NO-FIN-LECTURA                VALUE 'N'.
012300
012400*----------- TABLA DE CLIENTES EN MEMORIA (BUSQUEDA LINEAL) -----
012500*    RQ-0509: SE ACEPTAN HASTA 999 CLIENTES POR CORRIDA, IGUAL
012600*    QUE LA PROFUNDIDAD USADA EN EL MAESTRO ACTUAL.
012700 01  WS-TABLA-CLIENTES.
012800     03  WS-CLIENTE-OCU OCCURS 999 TIMES
012900                         INDEXED BY WS-IDX-TABLA.
013000         05  WS-OCU-DNI        PIC X(08).
013100         05  WS-OCU-NOMBRE     PIC X(30).
013200         05  WS-OCU-SALDO      PIC S9(11)V99.
013300         05  FILLER            PIC X(05).
013400 77  WS-TOTAL-CLIENTES       PIC 9(03)    COMP    VALUE ZEROS.
013500 77  WS-IDX-BUSQUEDA         PIC 9(03)    COMP    VALUE ZEROS.
013600 77  WS-DNI-ENCONTRADO       PIC X(01)    VALUE 'N'.
013700     88  WS-DNI-YA-EXISTE            VALUE 'S'.
013800
013900*----------- AREA DE COMUNICACION CON PGMVALID -------------------
014000*    MISMA FORMA QUE LK-COMUNICACION DE PGMVALID (VER PGM_53).
014100 01  WS-COM-VALIDADOR.
014200     03  WS-COM-OPERACION      PIC X(04).
014300     03  WS-COM-DNI-VAL        PIC X(08).
014400     03  WS-COM-NOMBRE-VAL     PIC X(30).
014500     03  WS-COM-TEXTO-VAL      PIC X(13).
014600     03  WS-COM-IMPORTE-VAL    PIC S9(11)V99.
014700     03  WS-COM-SALDO-VAL      PIC S9(11)V99.
014800     03  WS-COM-IMPORTE-CONV   PIC S9(11)V99.
014900     03  WS-COM-RESULTADO      PIC X(01).
015000         88  WS-COM-ES-VALIDO       VALUE 'S'.
015100         88  WS-COM-NO-ES-VALIDO    VALUE 'N'.
015200     03  FILLER                PIC X(10).
015300
015400*----------- CONTADORES ------------------------------------------
015500 77  WS-LEIDOS               PIC 9(05)    VALUE ZEROS.
015600 77  WS-ALTAS-OK             PIC 9(05)    VALUE ZEROS.
015700 77  WS-ALTAS-RECHAZADAS     PIC 9(05)    VALUE ZEROS.
015800 77  WS-TOTAL-PRINT          PIC ZZZZ9    VALUE ZEROES.
015900
016000*----------- AREA DE TRABAJO DEL NOMBRE TRIMEADO -----------------
016100 01  WS-CLIENTE-NOMBRE-TRIM.
016200     03  WS-NOMBRE-TRIM       PIC X(30)  VALUE SPACES.
016300 01  WS-NOMBRE-REDEF REDEFINES WS-CLIENTE-NOMBRE-TRIM.
016400     03  WS-NOMBRE-TRIM-OCU  PIC X(01) OCCURS 30 TIMES.
016500 77  WS-LONGITUD-NOM         PIC 9(02)   COMP VALUE ZEROS.
016600
016700*----------- MOTIVO DE RECHAZO -----------------------------------
016800 77  WS-MOTIVO-RECHAZO       PIC X(40)    VALUE SPACES.
016900
017000*----------- LINEAS DE MENSAJE DEL LISTADO -----------------------
017100 01  IMP-MSG-ERROR.
017200     03  FILLER              PIC X(07)    VALUE '[ERROR]'.
017300     03  FILLER              PIC X(01)    VALUE SPACES.
017400     03  IMP-MSG-TEXTO       PIC X(90)    VALUE SPACES.
017500     03  FILLER              PIC X(34)    VALUE SPACES.
017600*    RQ-0877: MISMA FORMA DEL RENGLON, PREFIJO DE EXITO PARA LAS
017700*    ALTAS ACEPTADAS.
017800 01  IMP-MSG-EXITO REDEFINES IMP-MSG-ERROR.
017900     03  IMP-MSG-EXITO-PFJ   PIC X(07).
018000     03  FILLER              PIC X(01).
018100     03  IMP-MSG-EXITO-TXT   PIC X(90).
018200     03  FILLER              PIC X(34).
018300*    RQ-0877: MISMA FORMA DEL RENGLON, PREFIJO INFORMATIVO.
018400 01  IMP-MSG-INFO REDEFINES IMP-MSG-ERROR.
018500     03  IMP-MSG-INFO-PFJ    PIC X(07).
018600     03  FILLER              PIC X(01).
018700     03  IMP-MSG-INFO-TXT    PIC X(90).
018800     03  FILLER              PIC X(34).
018900
019000 01  IMP-TITULO.
019100     03  FILLER              PIC X(40)    VALUE
019200                    'PGMCLICA - CARGA Y ALTA DE CLIENTES'.
019300     03  FILLER              PIC X(92)    VALUE SPACES.
019400
019500 01  IMP-TRAILER.
019600     03  FILLER              PIC X(24)    VALUE 'TOTAL LEIDOS: '.
019700     03  IMP-TRAILER-NUM     PIC ZZZZ9    VALUE ZEROES.
019800     03  FILLER              PIC X(103)   VALUE SPACES.
019900
020000 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
020100
020200*-----------------------------------------------------------------
020300 LINKAGE SECTION.
020400*================*
020500
020600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
020700 PROCEDURE DIVISION.
020800
020900 MAIN-PROGRAM-I.
021000
021100     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
021200     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
021300                            UNTIL WS-FIN-LECTURA
021400     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
021500
021600 MAIN-PROGRAM-F. GOBACK.
021700
021800
021900*--------------------------------------------------------------
022000 1000-INICIO-I.
022100
022200     SET WS-NO-FIN-LECTURA TO TRUE
022300     MOVE ZEROS TO WS-TOTAL-CLIENTES
022400
022500     OPEN INPUT CLIENTES
022600     IF FS-CLIENTES NOT EQUAL '00' THEN
022700        DISPLAY '* ERROR EN OPEN CLIENTES = ' FS-CLIENTES
022800        MOVE 9999 TO RETURN-CODE
022900        SET WS-FIN-LECTURA TO TRUE
023000     END-IF
023100
023200     OPEN OUTPUT SALIDA
023300     IF FS-SALIDA NOT EQUAL '00' THEN
023400        DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SALIDA
023500        MOVE 9999 TO RETURN-CODE
023600        SET WS-FIN-LECTURA TO TRUE
023700     END-IF
023800
023900     OPEN OUTPUT LISTADO
024000     IF FS-LISTADO NOT EQUAL '00' THEN
024100        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
024200        MOVE 9999 TO RETURN-CODE
024300        SET WS-FIN-LECTURA TO TRUE
024400     END-IF
024500
024600     WRITE REG-LISTADO FROM IMP-TITULO AFTER PAGE
024700
024800     PERFORM 2100-LEER-I THRU 2100-LEER-F.
024900
025000 1000-INICIO-F. EXIT.
025100
025200
025300*--------------------------------------------------------------
025400 2000-PROCESO-I.
025500
025600     PERFORM 2200-VALIDAR-ALTA-I THRU 2200-VALIDAR-ALTA-F
025700     PERFORM 2100-LEER-I         THRU 2100-LEER-F.
025800
025900 2000-PROCESO-F. EXIT.
026000
026100
026200*---- LECTURA SECUENCIAL DEL MAESTRO DE CLIENTES ---------------
026300 2100-LEER-I.
026400
026500     READ CLIENTES INTO WS-REG-MAECLI
026600
026700     EVALUATE FS-CLIENTES
026800        WHEN '00'
026900           ADD 1 TO WS-LEIDOS
027000        WHEN '10'
027100           SET WS-FIN-LECTURA TO TRUE
027200        WHEN OTHER
027300           DISPLAY '*ERROR EN LECTURA CLIENTES: ' FS-CLIENTES
027400           MOVE 9999 TO RETURN-CODE
027500           SET WS-FIN-LECTURA TO TRUE
027600     END-EVALUATE.
027700
027800 2100-LEER-F. EXIT.
027900
028000
028100*---- VALIDA EL ALTA DEL CLIENTE LEIDO --------------------------
028200*    TRES CONSULTAS SEPARADAS A PGMVALID, UNA POR REGLA, IGUAL QUE
028300*    SE INVOCA A PGMRUCAF DESDE LOS PROGRAMAS DE NOVEDADES.
028400 2200-VALIDAR-ALTA-I.
028500
028600     MOVE SPACES TO WS-MOTIVO-RECHAZO
028700     PERFORM 2210-TRIM-NOMBRE-I THRU 2210-TRIM-NOMBRE-F
028800
028900     MOVE 'VDNI'    TO WS-COM-OPERACION
029000     MOVE CLI-DNI   TO WS-COM-DNI-VAL
029100     CALL 'PGMVALID' USING WS-COM-VALIDADOR
029200     IF WS-COM-NO-ES-VALIDO THEN
029300        MOVE 'DNI INVALIDO' TO WS-MOTIVO-RECHAZO
029400     END-IF
029500
029600     IF WS-MOTIVO-RECHAZO EQUAL SPACES THEN
029700        MOVE 'VNOM'         TO WS-COM-OPERACION
029800        MOVE WS-NOMBRE-TRIM TO WS-COM-NOMBRE-VAL
029900        CALL 'PGMVALID' USING WS-COM-VALIDADOR
030000        IF WS-COM-NO-ES-VALIDO THEN
030100           MOVE 'NOMBRE INVALIDO' TO WS-MOTIVO-RECHAZO
030200        END-IF
030300     END-IF
030400
030500*    RQ-0915: CLI-SALDO LLEGA COMO TEXTO DEL ARCHIVO PLANO DE
030600*    ALTAS; SE PASA POR VCNV ANTES DE COMPARAR CONTRA CERO.
030700     IF WS-MOTIVO-RECHAZO EQUAL SPACES THEN
030800        MOVE 'VCNV'         TO WS-COM-OPERACION
030900        MOVE CLI-SALDO      TO WS-COM-TEXTO-VAL
031000        CALL 'PGMVALID' USING WS-COM-VALIDADOR
031100        IF WS-COM-NO-ES-VALIDO THEN
031200           MOVE 'SALDO DE APERTURA CON FORMATO INVALIDO'
031300                               TO WS-MOTIVO-RECHAZO
031400        ELSE
031500           IF WS-COM-IMPORTE-CONV LESS THAN ZERO THEN
031600              MOVE 'SALDO DE APERTURA NEGATIVO'
031700                               TO WS-MOTIVO-RECHAZO
031800           END-IF
031900        END-IF
032000     END-IF
032100
032200     IF WS-MOTIVO-RECHAZO EQUAL SPACES THEN
032300        PERFORM 2300-BUSCAR-DUPLICADO-I THRU
032400                2300-BUSCAR-DUPLICADO-F
032500     END-IF
032600
032700     IF WS-MOTIVO-RECHAZO NOT EQUAL SPACES THEN
032800        PERFORM 2400-RECHAZAR-I THRU 2400-RECHAZAR-F
032900     ELSE
033000        PERFORM 2500-GRABAR-ALTA-I THRU 2500-GRABAR-ALTA-F
033100     END-IF.
033200
033300 2200-VALIDAR-ALTA-F. EXIT.
033400
033500*---- QUITA LOS ESPACIOS FINALES DEL NOMBRE LEIDO ---------------
033600 2210-TRIM-NOMBRE-I.
033700
033800     MOVE CLI-NOMBRE TO WS-NOMBRE-TRIM
033900     MOVE 30 TO WS-LONGITUD-NOM
034000     PERFORM 2215-BUSCAR-FIN-I THRU 2215-BUSCAR-FIN-F
034100        VARYING WS-LONGITUD-NOM FROM 30 BY -1
034200        UNTIL WS-LONGITUD-NOM EQUAL ZERO
034300           OR WS-NOMBRE-TRIM-OCU(WS-LONGITUD-NOM) NOT EQUAL SPACE
034400
034500     IF WS-LONGITUD-NOM LESS THAN 30 THEN
034600        MOVE SPACES TO WS-NOMBRE-TRIM(WS-LONGITUD-NOM + 1:)
034700     END-IF.
034800
034900 2210-TRIM-NOMBRE-F. EXIT.
035000
035100 2215-BUSCAR-FIN-I.
035200     CONTINUE.
035300 2215-BUSCAR-FIN-F. EXIT.
035400
035500*---- RECHAZO DEL ALTA - ESCRIBE [ERROR] AL LISTADO -------------
035600 2400-RECHAZAR-I.
035700
035800     ADD 1 TO WS-ALTAS-RECHAZADAS
035900     MOVE SPACES TO IMP-MSG-TEXTO
036000     STRING 'ALTA RECHAZADA - DNI ' CLI-DNI ' - '
036100            WS-MOTIVO-RECHAZO
036200            DELIMITED BY SIZE INTO IMP-MSG-TEXTO
036300     WRITE REG-LISTADO FROM IMP-MSG-ERROR AFTER 1.
036400
036500 2400-RECHAZAR-F. EXIT.
036600
036700*---- ALTA ACEPTADA - AGREGA A LA TABLA Y GRABA EL MAESTRO ------
036800 2500-GRABAR-ALTA-I.
036900
037000     ADD 1 TO WS-TOTAL-CLIENTES
037100     ADD 1 TO WS-ALTAS-OK
037200     SET WS-IDX-TABLA TO WS-TOTAL-CLIENTES
037300     MOVE CLI-DNI            TO WS-OCU-DNI(WS-IDX-TABLA)
037400     MOVE WS-NOMBRE-TRIM     TO WS-OCU-NOMBRE(WS-IDX-TABLA)
037500     MOVE WS-COM-IMPORTE-CONV
037600                             TO WS-OCU-SALDO(WS-IDX-TABLA)
037700
037800     MOVE WS-NOMBRE-TRIM   TO CLI-NOMBRE
037900     WRITE REG-SALIDA-MAE FROM WS-REG-MAECLI
038000
038100     MOVE '[EXITO]' TO IMP-MSG-EXITO-PFJ
038200     MOVE SPACES    TO IMP-MSG-EXITO-TXT
038300     STRING 'ALTA ACEPTADA - DNI ' CLI-DNI
038400            DELIMITED BY SIZE INTO IMP-MSG-EXITO-TXT
038500     WRITE REG-LISTADO FROM IMP-MSG-EXITO AFTER 1.
038600
038700 2500-GRABAR-ALTA-F. EXIT.
038800
038900*---- BUSQUEDA LINEAL DE DNI DUPLICADO EN LA TABLA --------------
039000 2300-BUSCAR-DUPLICADO-I.
039100
039200     MOVE 'N' TO WS-DNI-ENCONTRADO
039300     IF WS-TOTAL-CLIENTES GREATER ZERO THEN
039400        PERFORM 2310-COMPARAR-OCU-I THRU 2310-COMPARAR-OCU-F
039500           VARYING WS-IDX-BUSQUEDA FROM 1 BY 1
039600           UNTIL WS-IDX-BUSQUEDA GREATER WS-TOTAL-CLIENTES
039700              OR WS-DNI-YA-EXISTE
039800        IF WS-DNI-YA-EXISTE THEN
039900           MOVE 'DNI YA REGISTRADO' TO WS-MOTIVO-RECHAZO
040000        END-IF
040100     END-IF.
040200
040300 2300-BUSCAR-DUPLICADO-F. EXIT.
040400
040500 2310-COMPARAR-OCU-I.
040600
040700     IF WS-OCU-DNI(WS-IDX-BUSQUEDA) EQUAL CLI-DNI THEN
040800        MOVE 'S' TO WS-DNI-ENCONTRADO
040900     END-IF.
041000
041100 2310-COMPARAR-OCU-F. EXIT.
041200
041300
041400*--------------------------------------------------------------
041500 9999-FINAL-I.
041600
041700     MOVE WS-LEIDOS TO WS-TOTAL-PRINT
041800     MOVE WS-TOTAL-PRINT TO IMP-TRAILER-NUM
041900     WRITE REG-LISTADO FROM IMP-TRAILER AFTER 1
042000
042100     CLOSE CLIENTES
042200     IF FS-CLIENTES NOT EQUAL '00' THEN
042300        DISPLAY '* ERROR EN CLOSE CLIENTES = ' FS-CLIENTES
042400        MOVE 9999 TO RETURN-CODE
042500     END-IF
042600
042700     CLOSE SALIDA
042800     IF FS-SALIDA NOT EQUAL '00' THEN
042900        DISPLAY '* ERROR EN CLOSE SALIDA = ' FS-SALIDA
043000        MOVE 9999 TO RETURN-CODE
043100     END-IF
043200
043300     CLOSE LISTADO
043400     IF FS-LISTADO NOT EQUAL '00' THEN
043500        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
043600        MOVE 9999 TO RETURN-CODE
043700     END-IF
043800
043900     DISPLAY 'LEIDOS:     ' WS-LEIDOS
044000     DISPLAY 'ALTAS OK:   ' WS-ALTAS-OK
044100     DISPLAY 'RECHAZADAS: ' WS-ALTAS-RECHAZADAS.
044200
044300 9999-FINAL-F. EXIT.
