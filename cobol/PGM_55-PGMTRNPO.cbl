000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMTRNPO.
000300 AUTHOR. J. CASTRO VELARDE.
000400 INSTALLATION. BANCO - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 05/09/1992.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - BANCO.
000800*****************************************************************
000900*    PGMTRNPO                                                   *
001000*    =========                                                  *
001100*  PASO 2 DEL LOTE DE CUENTAS: POSTEO DE MOVIMIENTOS DIARIOS.   *
001200*  - RELEE EL MAESTRO VALIDADO POR PGMCLICA (DDMAECLI) Y LO      *
001300*    CARGA EN MEMORIA, IGUAL ORDEN DE ALTA.                      *
001400*  - LEE LA NOVEDAD DE MOVIMIENTOS (DDTRENT) EN ORDEN DE         *
001500*    ARCHIVO, SIN CLASIFICAR.                                    *
001600*  - SEGUN TRN-TIPO (DEPOSITO, RETIRO O TRANSFERENCIA) VALIDA    *
001700*    CON PGMVALID Y ACTUALIZA SALDOS EN LA TABLA.                *
001800*  - CADA MOVIMIENTO ACEPTADO SE ESCRIBE AL HISTORIAL            *
001900*    (DDJOURNL) CON EL SELLO DE FECHA/HORA DE LA CORRIDA.        *
002000*  - AL FINAL GRABA EL MAESTRO ACTUALIZADO (DDMAESAL) QUE        *
002100*    RELEE PGMLISTA PARA LOS REPORTES.                           *
002200*****************************************************************
002300*  HISTORIA DE CAMBIOS:
002400*  05/09/1992 JCV RQ-0510 ALTA DEL PROGRAMA - POSTEO DE          *
002500*                         DEPOSITOS Y RETIROS DEL LOTE DIARIO.   *
002600*  18/01/1993 JCV RQ-0522 SE DELEGAN LAS VALIDACIONES DE         *
002700*                         IMPORTE Y FONDOS A PGMVALID.           *
002800*  11/02/1996 LFS RQ-0655 SE AGREGA EL TIPO TRANSFERENCIA ENTRE  *
002900*                         DOS CLIENTES DE LA TABLA.               
003000*  14/01/1999 DPA RQ-0802 REVISION Y2K: EL SELLO DEL HISTORIAL   *
003100*                         SE AMPLIA A ANIO DE 4 DIGITOS. SE      *
003200*                         AGREGA VENTANA DE SIGLO PARA LA FECHA  *
003300*                         DE SISTEMA (00-49 = 20XX, 50-99 =      *
003400*                         19XX) MIENTRAS EL SISTEMA OPERATIVO    *
003500*                         SIGA ENTREGANDO ANIO DE 2 DIGITOS.      
003600*  23/08/2001 MQR RQ-0877 SE ESTANDARIZA EL PREFIJO DE LOS       *
003700*                         MENSAJES A [ERROR]/[EXITO]/[INFO].     *
003800*  09/04/2003 RTV RQ-0914 EL MENSAJE DE EXITO DE TRANSFERENCIA   *
003900*                         SE CORTABA ANTES DEL MONTO Y EL SALDO  *
004000*                         CUANDO LOS DOS NOMBRES VENIAN A 30     *
004100*                         POSICIONES COMPLETAS. SE AMPLIA LA     *
004200*                         LINEA DE LISTADO PARA QUE ENTRE TODO.  *
004300*  16/04/2003 RTV RQ-0915 TRN-IMPORTE SE USABA EN VIMP/VFON SIN  *
004400*                         PASAR ANTES POR LA CONVERSION VCNV DE  *
004500*                         PGMVALID. SE AGREGA 4120-VALIDAR-      *
004600*                         IMPORTE-I, QUE RECHAZA EL MOVIMIENTO   *
004700*                         SI EL IMPORTE NO VIENE NUMERICO.       *
004800*  18/04/2003 RTV RQ-0916 WS-CLIENTE-OCU NO LLEVABA FILLER COMO  *
004900*                         EL RESTO DE LOS GRUPOS DE TRABAJO DEL  *
005000*                         SISTEMA. SE AGREGA EL RELLENO DE       *
005100*                         COSTUMBRE EN LA TABLA DE CLIENTES.     *
005200*****************************************************************
005300
005400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300     SELECT MAECLI    ASSIGN DDMAECLI
006400     FILE STATUS IS FS-MAECLI.
006500
006600     SELECT ENTRADA   ASSIGN DDTRENT
006700     FILE STATUS IS FS-ENTRADA.
006800
006900     SELECT MAECLIOU  ASSIGN DDMAESAL
007000     FILE STATUS IS FS-MAECLIOU.
007100
007200     SELECT JOURNAL   ASSIGN DDJOURNL
007300     FILE STATUS IS FS-JOURNAL.
007400
007500     SELECT LISTADO   ASSIGN DDLISTA
007600     FILE STATUS IS FS-LISTADO.
007700
007800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200 FD  MAECLI
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500 01  REG-MAECLI            PIC X(51).
008600
008700 FD  ENTRADA
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000 01  REG-ENTRADA           PIC X(42).
009100
009200 FD  MAECLIOU
009300     BLOCK CONTAINS 0 RECORDS
009400     RECORDING MODE IS F.
009500 01  REG-MAECLIOU          PIC X(51).
009600
009700 FD  JOURNAL
009800     BLOCK CONTAINS 0 RECORDS
009900     RECORDING MODE IS F.
010000 01  REG-JOURNAL           PIC X(61).
010100
010200 FD  LISTADO
010300     BLOCK CONTAINS 0 RECORDS
010400     RECORDING MODE IS F.
010500*    09/04/2003 RTV RQ-0914 AMPLIADO DE 132 A 187 POSICIONES PARA
010600*    QUE EL MENSAJE DE TRANSFERENCIA (DOS NOMBRES DE 30 COMPLETOS
010700*    MAS MONTO Y SALDO) ENTRE COMPLETO, SIN TRUNCAR EL STRING.
010800 01  REG-LISTADO           PIC X(187).
010900
011000
011100 WORKING-STORAGE SECTION.
011200*========================*
011300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011400
011500*----------- COPYS --------------------------------------------
011600*        COPY CLIMAE01.
011700******************************************************************
011800*    CLIMAE01                                                    *
011900************************************************                *
012000*         LAYOUT MAESTRO DE CLIENTES                            *
012100*         ARCHIVO: KC02803.BANCO.MAECLI                         *
012200*         LARGO REGISTRO = 51 BYTES                              *
012300*         CLAVE: CLI-DNI (UNICA, SIN DUPLICADOS)                 *
012400************************************************                *
012500*  HISTORIA:                                                     *
012600*  10/03/1991 JCV RQ-0471 ALTA DEL LAYOUT - CONVERSION DESDE     *
012700*                         FICHERO DE TARJETAS A MAECLI 51 BYTES. *
012800*  22/07/1994 MQR RQ-0618 SE AMPLIA CLI-NOMBRE DE 24 A 30 POS.   *
012900*  14/01/1999 DPA RQ-0802 REVISION Y2K: SIN CAMPOS DE FECHA EN   *
013000*                         ESTE LAYOUT, NO REQUIERE CAMBIOS.      *
013100******************************************************************
013200 01  WS-REG-MAECLI.
013300*    POSICION RELATIVA (01:08) DOCUMENTO NACIONAL DE IDENTIDAD
013400     03  CLI-DNI             PIC X(08)    VALUE SPACES.
013500*    POSICION RELATIVA (09:30) APELLIDOS Y NOMBRES DEL TITULAR
013600     03  CLI-NOMBRE          PIC X(30)    VALUE SPACES.
013700*    POSICION RELATIVA (39:13) SALDO VIGENTE DE LA CUENTA, EN
013800*    SOLES (S/), NUNCA NEGATIVO POR REGLA DE NEGOCIO
013900     03  CLI-SALDO           PIC S9(11)V99 VALUE ZEROS.
014000******************************************************************
014100*----------- COPYS --------------------------------------------
014200*        COPY TRNENT01.
014300******************************************************************
014400*    TRNENT01                                                    *
014500************************************************                *
014600*         LAYOUT NOVEDAD DE TRANSACCIONES                       *
014700*         ARCHIVO: KC02803.BANCO.TRNENT                         *
014800*         LARGO REGISTRO = 42 BYTES                              *
014900*         SIN CLAVE - SE PROCESA EN ORDEN DE ARCHIVO             *
015000************************************************                *
015100*  HISTORIA:
015200*  05/09/1992 JCV RQ-0509 ALTA DEL LAYOUT PARA EL NUEVO LOTE DE  *
015300*                         MOVIMIENTOS DIARIOS.                   *
015400*  11/02/1996 LFS RQ-0655 SE AGREGA TRN-DNI-DEST PARA SOPORTAR   *
015500*                         TRANSFERENCIAS ENTRE CLIENTES.         *
015600******************************************************************
015700 01  WS-REG-TRNENT.
015800*    POSICION RELATIVA (01:13) TIPO DE MOVIMIENTO
015900*    VALORES POSIBLES: DEPOSITO; RETIRO; TRANSFERENCIA
016000     03  TRN-TIPO            PIC X(13)    VALUE SPACES.
016100*    POSICION RELATIVA (14:08) DNI DEL CLIENTE QUE ORDENA
016200     03  TRN-DNI-ORIGEN      PIC X(08)    VALUE SPACES.
016300*    POSICION RELATIVA (22:08) DNI DEL CLIENTE DESTINO - SOLO
016400*    DISTINTO DE ESPACIOS CUANDO TRN-TIPO = TRANSFERENCIA
016500     03  TRN-DNI-DESTINO     PIC X(08)    VALUE SPACES.
016600*    POSICION RELATIVA (30:13) IMPORTE DEL MOVIMIENTO, DEBE SER
016700*    ESTRICTAMENTE MAYOR A CERO
016800     03  TRN-IMPORTE         PIC S9(11)V99 VALUE ZEROS.
016900******************************************************************
017000*----------- COPYS --------------------------------------------
017100*        COPY TRNJRN01.
017200******************************************************************
017300*    TRNJRN01                                                    *
017400************************************************                *
017500*         LAYOUT HISTORIAL DE TRANSACCIONES POSTEADAS            *
017600*         ARCHIVO: KC02803.BANCO.TRNJRN                         *
017700*         LARGO REGISTRO = 61 BYTES                              *
017800*         SIN CLAVE - UN REGISTRO POR MOVIMIENTO ACEPTADO        *
017900************************************************                *
018000*  HISTORIA:
018100*  05/09/1992 JCV RQ-0509 ALTA DEL LAYOUT DE HISTORIAL JUNTO CON *
018200*                         EL LOTE DE MOVIMIENTOS DIARIOS.        *
018300*  11/02/1996 LFS RQ-0655 SE AGREGA JRN-DNI-DEST PARA LAS        *
018400*                         TRANSFERENCIAS.                        *
018500*  19/11/1998 DPA RQ-0799 AMPLIACION DEL SELLO DE FECHA A 4      *
018600*                         DIGITOS DE ANIO (REVISION Y2K).        *
018700******************************************************************
018800 01  WS-REG-TRNJRN.
018900*    POSICION RELATIVA (01:19) SELLO DE FECHA/HORA DE LA CORRIDA
019000*    QUE POSTEO EL MOVIMIENTO, FORMATO DD/MM/AAAA HH:MM:SS
019100     03  JRN-SELLO           PIC X(19)    VALUE SPACES.
019200*    POSICION RELATIVA (20:13) TIPO DE MOVIMIENTO POSTEADO
019300     03  JRN-TIPO            PIC X(13)    VALUE SPACES.
019400*    POSICION RELATIVA (33:13) IMPORTE DEL MOVIMIENTO
019500     03  JRN-IMPORTE         PIC S9(11)V99 VALUE ZEROS.
019600*    POSICION RELATIVA (46:08) DNI QUE ORDENO EL MOVIMIENTO
019700     03  JRN-DNI-ORIGEN      PIC X(08)    VALUE SPACES.
019800*    POSICION RELATIVA (54:08) DNI DESTINO - ESPACIOS SI NO ES
019900*    UNA TRANSFERENCIA
020000     03  JRN-DNI-DESTINO     PIC X(08)    VALUE SPACES.
020100******************************************************************
020200
020300*----------- STATUS DE ARCHIVOS ----------------------------------
020400 77  FS-MAECLI               PIC XX        VALUE SPACES.
020500 77  FS-ENTRADA              PIC XX        VALUE SPACES.
020600 77  FS-MAECLIOU             PIC XX        VALUE SPACES.
020700 77  FS-JOURNAL              PIC XX        VALUE SPACES.
020800 77  FS-LISTADO              PIC XX        VALUE SPACES.
020900
021000 77  WS-STATUS-FIN-MAE       PIC X         VALUE 'N'.
021100     88  WS-FIN-MAE                      VALUE 'Y'.
021200     88  WS-NO-FIN-MAE                   VALUE 'N'.
021300 77  WS-STATUS-FIN-TRN       PIC X         VALUE 'N'.
021400     88  WS-FIN-TRN                      VALUE 'Y'.
021500     88  WS-NO-FIN-TRN                   VALUE 'N'.
021600
021700*----------- TABLA DE CLIENTES EN MEMORIA (BUSQUEDA LINEAL) ------
021800 01  WS-TABLA-CLIENTES.
021900     03  WS-CLIENTE-OCU OCCURS 999 TIMES
022000                         INDEXED BY WS-IDX-TABLA.
022100         05  WS-OCU-DNI        PIC X(08).
022200         05  WS-OCU-NOMBRE     PIC X(30).
022300         05  WS-OCU-SALDO      PIC S9(11)V99.
022400         05  FILLER            PIC X(05).
022500 77  WS-TOTAL-CLIENTES       PIC 9(03)    COMP    VALUE ZEROS.
022600
022700*----------- INDICES DE BUSQUEDA (COMP POR SER DE CONTROL) -------
022800 77  WS-IDX-ORIGEN           PIC 9(03)    COMP    VALUE ZEROS.
022900 77  WS-IDX-DESTINO          PIC 9(03)    COMP    VALUE ZEROS.
023000 77  WS-IDX-BUSQUEDA         PIC 9(03)    COMP    VALUE ZEROS.
023100 77  WS-ORIGEN-ENCONTRADO    PIC X(01)    VALUE 'N'.
023200     88  WS-ORIGEN-EXISTE            VALUE 'S'.
023300 77  WS-DESTINO-ENCONTRADO   PIC X(01)    VALUE 'N'.
023400     88  WS-DESTINO-EXISTE           VALUE 'S'.
023500
023600*----------- TABLA DE TIPOS DE MOVIMIENTO VALIDOS ----------------
023700*    RQ-0655: TABLA DE TIPOS RECONOCIDOS, IGUAL TECNICA QUE LA
023800*    TABLA DE LETRAS VALIDAS DE PGMVALID.
023900 01  WS-TIPOS-GRUPO.
024000     03  WS-TIPOS-VALIDOS    PIC X(39)    VALUE
024100         'DEPOSITO     RETIRO       TRANSFERENCIA'.
024200 01  WS-TIPOS-RTABLA REDEFINES WS-TIPOS-GRUPO.
024300     03  WS-TIPO-OCU         PIC X(13)    OCCURS 3 TIMES.
024400 77  WS-IDX-TIPO             PIC 9(01)    COMP    VALUE ZEROS.
024500 77  WS-TIPO-VALIDO          PIC X(01)    VALUE 'N'.
024600     88  WS-ES-TIPO-VALIDO           VALUE 'S'.
024700*    RQ-0915: TRN-IMPORTE LLEGA COMO TEXTO DEL ARCHIVO DE
024800*    NOVEDADES; SE VALIDA VIA VCNV ANTES DE USARLO EN VIMP/VFON.
024900 77  WS-IMPORTE-VALIDO       PIC X(01)    VALUE 'N'.
025000     88  WS-ES-IMPORTE-VALIDO        VALUE 'S'.
025100
025200*----------- AREA DE COMUNICACION CON PGMVALID -------------------
025300 01  WS-COM-VALIDADOR.
025400     03  WS-COM-OPERACION      PIC X(04).
025500     03  WS-COM-DNI-VAL        PIC X(08).
025600     03  WS-COM-NOMBRE-VAL     PIC X(30).
025700     03  WS-COM-TEXTO-VAL      PIC X(13).
025800     03  WS-COM-IMPORTE-VAL    PIC S9(11)V99.
025900     03  WS-COM-SALDO-VAL      PIC S9(11)V99.
026000     03  WS-COM-IMPORTE-CONV   PIC S9(11)V99.
026100     03  WS-COM-RESULTADO      PIC X(01).
026200         88  WS-COM-ES-VALIDO       VALUE 'S'.
026300         88  WS-COM-NO-ES-VALIDO    VALUE 'N'.
026400     03  FILLER                PIC X(10).
026500
026600*----------- SELLO DE FECHA/HORA DE LA CORRIDA -------------------
026700*    RQ-0802 (Y2K): EL SISTEMA OPERATIVO DEVUELVE EL ANIO EN DOS
026800*    DIGITOS (ACCEPT FROM DATE). SE APLICA VENTANA DE SIGLO ANTES
026900*    DE ARMAR EL SELLO DE 4 DIGITOS QUE SE GRABA EN EL HISTORIAL.
027000 01  WS-FECHA-SISTEMA        PIC 9(06).
027100 01  WS-FECHA-GRUPO REDEFINES WS-FECHA-SISTEMA.
027200     03  WS-FEC-AA           PIC 9(02).
027300     03  WS-FEC-MM           PIC 9(02).
027400     03  WS-FEC-DD           PIC 9(02).
027500 77  WS-FEC-SIGLO            PIC 9(02)    COMP    VALUE ZEROS.
027600 77  WS-FEC-ANIO-4           PIC 9(04)          VALUE ZEROS.
027700
027800 01  WS-HORA-SISTEMA         PIC 9(08).
027900 01  WS-HORA-GRUPO REDEFINES WS-HORA-SISTEMA.
028000     03  WS-HOR-HH           PIC 9(02).
028100     03  WS-HOR-MM           PIC 9(02).
028200     03  WS-HOR-SS           PIC 9(02).
028300     03  WS-HOR-CC           PIC 9(02).
028400
028500 01  WS-SELLO-CORRIDA.
028600     03  WS-SELLO-DD         PIC X(02).
028700     03  FILLER              PIC X(01)    VALUE '/'.
028800     03  WS-SELLO-MM         PIC X(02).
028900     03  FILLER              PIC X(01)    VALUE '/'.
029000     03  WS-SELLO-AAAA       PIC X(04).
029100     03  FILLER              PIC X(01)    VALUE SPACE.
029200     03  WS-SELLO-HH         PIC X(02).
029300     03  FILLER              PIC X(01)    VALUE ':'.
029400     03  WS-SELLO-MI         PIC X(02).
029500     03  FILLER              PIC X(01)    VALUE ':'.
029600     03  WS-SELLO-SS         PIC X(02).
029700
029800*----------- CONTADORES ------------------------------------------
029900 77  WS-LEIDOS-TRN           PIC 9(05)    VALUE ZEROS.
030000 77  WS-POSTEADOS-OK         PIC 9(05)    VALUE ZEROS.
030100 77  WS-POSTEOS-RECHAZADOS   PIC 9(05)    VALUE ZEROS.
030200
030300*----------- AREA DE TRABAJO DE LA NUEVA TRANSFERENCIA -----------
030400 77  WS-MOTIVO-RECHAZO       PIC X(40)    VALUE SPACES.
030500*    CAMPO EDITADO PARA VOLCAR MONTOS A LOS MENSAJES DEL LISTADO.
030600*    NUNCA SE ARMA EL STRING DIRECTO SOBRE UN S9(11)V99 DISPLAY
030700*    PORQUE EL SIGNO QUEDA SOBREIMPRESO EN EL ULTIMO DIGITO.
030800 77  WS-MONTO-EDITADO        PIC ZZZZZZZZZZ9.99.
030900 77  WS-SALDO-EDITADO        PIC ZZZZZZZZZZ9.99.
031000
031100*----------- LINEAS DE MENSAJE DEL LISTADO -----------------------
031200*    09/04/2003 RTV RQ-0914 IMP-MSG-TEXTO/IMP-MSG-EXITO-TXT
031300*    AMPLIADOS DE 90 A 145 POSICIONES - EL MENSAJE DE EXITO DE
031400*    TRANSFERENCIA LLEVA DOS NOMBRES DE 30 POSICIONES COMPLETAS
031500*    MAS EL MONTO Y EL SALDO, Y NO ENTRABA EN 90.
031600 01  IMP-MSG-ERROR.
031700     03  FILLER              PIC X(07)    VALUE '[ERROR]'.
031800     03  FILLER              PIC X(01)    VALUE SPACES.
031900     03  IMP-MSG-TEXTO       PIC X(145)   VALUE SPACES.
032000     03  FILLER              PIC X(34)    VALUE SPACES.
032100 01  IMP-MSG-EXITO REDEFINES IMP-MSG-ERROR.
032200     03  IMP-MSG-EXITO-PFJ   PIC X(07).
032300     03  FILLER              PIC X(01).
032400     03  IMP-MSG-EXITO-TXT   PIC X(145).
032500     03  FILLER              PIC X(34).
032600
032700 01  IMP-TITULO.
032800     03  FILLER              PIC X(40)    VALUE
032900                    'PGMTRNPO - POSTEO DE MOVIMIENTOS'.
033000     03  FILLER              PIC X(92)    VALUE SPACES.
033100
033200 01  IMP-TRAILER.
033300     03  FILLER              PIC X(24)    VALUE 'POSTEADOS: '.
033400     03  IMP-TRAILER-NUM     PIC ZZZZ9    VALUE ZEROES.
033500     03  FILLER              PIC X(103)   VALUE SPACES.
033600
033700 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
033800
033900*-----------------------------------------------------------------
034000 LINKAGE SECTION.
034100*================*
034200
034300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
034400 PROCEDURE DIVISION.
034500
034600 MAIN-PROGRAM-I.
034700
034800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
034900     PERFORM 2000-CARGAR-TABLA-I THRU 2000-CARGAR-TABLA-F
035000        UNTIL WS-FIN-MAE
035100     PERFORM 4000-PROCESO-I THRU 4000-PROCESO-F
035200        UNTIL WS-FIN-TRN
035300     PERFORM 9000-FINAL-I   THRU 9000-FINAL-F.
035400
035500 MAIN-PROGRAM-F. GOBACK.
035600
035700
035800*-----------------------------------------------------------------
035900 1000-INICIO-I.
036000
036100     SET WS-NO-FIN-MAE TO TRUE
036200     SET WS-NO-FIN-TRN TO TRUE
036300     MOVE ZEROS TO WS-TOTAL-CLIENTES
036400
036500     ACCEPT WS-FECHA-SISTEMA FROM DATE
036600     ACCEPT WS-HORA-SISTEMA  FROM TIME
036700     PERFORM 1100-ARMAR-SELLO-I THRU 1100-ARMAR-SELLO-F
036800
036900     OPEN INPUT  MAECLI
037000     IF FS-MAECLI NOT EQUAL '00' THEN
037100        DISPLAY '* ERROR EN OPEN MAECLI = ' FS-MAECLI
037200        MOVE 9999 TO RETURN-CODE
037300        SET WS-FIN-MAE TO TRUE
037400        SET WS-FIN-TRN TO TRUE
037500     END-IF
037600
037700     OPEN INPUT  ENTRADA
037800     IF FS-ENTRADA NOT EQUAL '00' THEN
037900        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
038000        MOVE 9999 TO RETURN-CODE
038100        SET WS-FIN-TRN TO TRUE
038200     END-IF
038300
038400     OPEN OUTPUT MAECLIOU
038500     IF FS-MAECLIOU NOT EQUAL '00' THEN
038600        DISPLAY '* ERROR EN OPEN MAECLIOU = ' FS-MAECLIOU
038700        MOVE 9999 TO RETURN-CODE
038800        SET WS-FIN-TRN TO TRUE
038900     END-IF
039000
039100     OPEN OUTPUT JOURNAL
039200     IF FS-JOURNAL NOT EQUAL '00' THEN
039300        DISPLAY '* ERROR EN OPEN JOURNAL = ' FS-JOURNAL
039400        MOVE 9999 TO RETURN-CODE
039500        SET WS-FIN-TRN TO TRUE
039600     END-IF
039700
039800     OPEN OUTPUT LISTADO
039900     IF FS-LISTADO NOT EQUAL '00' THEN
040000        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
040100        MOVE 9999 TO RETURN-CODE
040200        SET WS-FIN-TRN TO TRUE
040300     END-IF
040400
040500     WRITE REG-LISTADO FROM IMP-TITULO AFTER PAGE
040600
040700     IF NOT WS-FIN-MAE THEN
040800        PERFORM 2100-LEER-MAE-I THRU 2100-LEER-MAE-F
040900     END-IF
041000
041100     IF NOT WS-FIN-TRN THEN
041200        PERFORM 2200-LEER-TRN-I THRU 2200-LEER-TRN-F
041300     END-IF.
041400
041500 1000-INICIO-F. EXIT.
041600
041700*---- VENTANA DE SIGLO (RQ-0802) Y ARMADO DEL SELLO DE CORRIDA ---
041800 1100-ARMAR-SELLO-I.
041900
042000     IF WS-FEC-AA LESS THAN 50 THEN
042100        MOVE 20 TO WS-FEC-SIGLO
042200     ELSE
042300        MOVE 19 TO WS-FEC-SIGLO
042400     END-IF
042500     MOVE WS-FEC-SIGLO TO WS-FEC-ANIO-4(1:2)
042600     MOVE WS-FEC-AA    TO WS-FEC-ANIO-4(3:2)
042700
042800     MOVE WS-FEC-DD    TO WS-SELLO-DD
042900     MOVE WS-FEC-MM    TO WS-SELLO-MM
043000     MOVE WS-FEC-ANIO-4 TO WS-SELLO-AAAA
043100     MOVE WS-HOR-HH    TO WS-SELLO-HH
043200     MOVE WS-HOR-MM    TO WS-SELLO-MI
043300     MOVE WS-HOR-SS    TO WS-SELLO-SS.
043400
043500 1100-ARMAR-SELLO-F. EXIT.
043600
043700
043800*---- CARGA DEL MAESTRO VALIDADO A LA TABLA EN MEMORIA -----------
043900 2000-CARGAR-TABLA-I.
044000
044100     ADD 1 TO WS-TOTAL-CLIENTES
044200     SET WS-IDX-TABLA TO WS-TOTAL-CLIENTES
044300     MOVE CLI-DNI    TO WS-OCU-DNI(WS-IDX-TABLA)
044400     MOVE CLI-NOMBRE TO WS-OCU-NOMBRE(WS-IDX-TABLA)
044500     MOVE CLI-SALDO  TO WS-OCU-SALDO(WS-IDX-TABLA)
044600     PERFORM 2100-LEER-MAE-I THRU 2100-LEER-MAE-F.
044700
044800 2000-CARGAR-TABLA-F. EXIT.
044900
045000 2100-LEER-MAE-I.
045100
045200     READ MAECLI INTO WS-REG-MAECLI
045300     EVALUATE FS-MAECLI
045400        WHEN '00'
045500           CONTINUE
045600        WHEN '10'
045700           SET WS-FIN-MAE TO TRUE
045800        WHEN OTHER
045900           DISPLAY '*ERROR EN LECTURA MAECLI: ' FS-MAECLI
046000           MOVE 9999 TO RETURN-CODE
046100           SET WS-FIN-MAE TO TRUE
046200           SET WS-FIN-TRN TO TRUE
046300     END-EVALUATE.
046400
046500 2100-LEER-MAE-F. EXIT.
046600
046700
046800*-----------------------------------------------------------------
046900 4000-PROCESO-I.
047000
047100     PERFORM 4100-VALIDAR-TIPO-I THRU 4100-VALIDAR-TIPO-F
047200     IF WS-ES-TIPO-VALIDO THEN
047300        PERFORM 4120-VALIDAR-IMPORTE-I THRU 4120-VALIDAR-IMPORTE-F
047400        IF WS-ES-IMPORTE-VALIDO THEN
047500           PERFORM 4200-DESPACHAR-I THRU 4200-DESPACHAR-F
047600        ELSE
047700           MOVE 'IMPORTE CON FORMATO INVALIDO'
047800                               TO WS-MOTIVO-RECHAZO
047900           PERFORM 4700-RECHAZAR-I THRU 4700-RECHAZAR-F
048000        END-IF
048100     ELSE
048200        MOVE 'TIPO DE MOVIMIENTO DESCONOCIDO' TO WS-MOTIVO-RECHAZO
048300        PERFORM 4700-RECHAZAR-I THRU 4700-RECHAZAR-F
048400     END-IF
048500     PERFORM 2200-LEER-TRN-I THRU 2200-LEER-TRN-F.
048600
048700 4000-PROCESO-F. EXIT.
048800
048900 2200-LEER-TRN-I.
049000
049100     READ ENTRADA INTO WS-REG-TRNENT
049200     EVALUATE FS-ENTRADA
049300        WHEN '00'
049400           ADD 1 TO WS-LEIDOS-TRN
049500        WHEN '10'
049600           SET WS-FIN-TRN TO TRUE
049700        WHEN OTHER
049800           DISPLAY '*ERROR EN LECTURA ENTRADA: ' FS-ENTRADA
049900           MOVE 9999 TO RETURN-CODE
050000           SET WS-FIN-TRN TO TRUE
050100     END-EVALUATE.
050200
050300 2200-LEER-TRN-F. EXIT.
050400
050500
050600*---- VALIDA QUE TRN-TIPO SEA UNO DE LOS TRES RECONOCIDOS --------
050700 4100-VALIDAR-TIPO-I.
050800
050900     MOVE 'N' TO WS-TIPO-VALIDO
051000     PERFORM 4110-COMPARAR-TIPO-I THRU 4110-COMPARAR-TIPO-F
051100        VARYING WS-IDX-TIPO FROM 1 BY 1
051200        UNTIL WS-IDX-TIPO GREATER 3
051300           OR WS-ES-TIPO-VALIDO.
051400
051500 4100-VALIDAR-TIPO-F. EXIT.
051600
051700 4110-COMPARAR-TIPO-I.
051800
051900     IF WS-TIPO-OCU(WS-IDX-TIPO) EQUAL TRN-TIPO THEN
052000        MOVE 'S' TO WS-TIPO-VALIDO
052100     END-IF.
052200
052300 4110-COMPARAR-TIPO-F. EXIT.
052400
052500*---- VCNV: TRN-IMPORTE DEBE SER UN IMPORTE NUMERICO VALIDO ------
052600 4120-VALIDAR-IMPORTE-I.
052700
052800     MOVE 'VCNV'          TO WS-COM-OPERACION
052900     MOVE TRN-IMPORTE     TO WS-COM-TEXTO-VAL
053000     CALL 'PGMVALID' USING WS-COM-VALIDADOR
053100     IF WS-COM-ES-VALIDO THEN
053200        MOVE 'S' TO WS-IMPORTE-VALIDO
053300     ELSE
053400        MOVE 'N' TO WS-IMPORTE-VALIDO
053500     END-IF.
053600
053700 4120-VALIDAR-IMPORTE-F. EXIT.
053800
053900
054000*---- DESPACHA SEGUN EL TIPO DE MOVIMIENTO -----------------------
054100 4200-DESPACHAR-I.
054200
054300     MOVE SPACES TO WS-MOTIVO-RECHAZO
054400
054500     EVALUATE TRN-TIPO
054600        WHEN 'DEPOSITO     '
054700           PERFORM 4300-DEPOSITO-I     THRU 4300-DEPOSITO-F
054800        WHEN 'RETIRO       '
054900           PERFORM 4400-RETIRO-I       THRU 4400-RETIRO-F
055000        WHEN 'TRANSFERENCIA'
055100           PERFORM 4500-TRANSFER-I     THRU 4500-TRANSFER-F
055200     END-EVALUATE.
055300
055400 4200-DESPACHAR-F. EXIT.
055500
055600
055700*---- DEPOSITO: IMPORTE > 0 Y CLIENTE ORIGEN EXISTENTE -----------
055800 4300-DEPOSITO-I.
055900
056000     MOVE 'VIMP'         TO WS-COM-OPERACION
056100     MOVE TRN-IMPORTE    TO WS-COM-IMPORTE-VAL
056200     CALL 'PGMVALID' USING WS-COM-VALIDADOR
056300     IF WS-COM-NO-ES-VALIDO THEN
056400        MOVE 'IMPORTE INVALIDO' TO WS-MOTIVO-RECHAZO
056500     END-IF
056600
056700     IF WS-MOTIVO-RECHAZO EQUAL SPACES THEN
056800        PERFORM 4810-BUSCAR-ORIGEN-I THRU 4810-BUSCAR-ORIGEN-F
056900        IF NOT WS-ORIGEN-EXISTE THEN
057000           MOVE 'CLIENTE ORIGEN NO EXISTE' TO WS-MOTIVO-RECHAZO
057100        END-IF
057200     END-IF
057300
057400     IF WS-MOTIVO-RECHAZO NOT EQUAL SPACES THEN
057500        PERFORM 4700-RECHAZAR-I THRU 4700-RECHAZAR-F
057600     ELSE
057700        ADD TRN-IMPORTE TO WS-OCU-SALDO(WS-IDX-ORIGEN)
057800        MOVE SPACES     TO JRN-DNI-DESTINO
057900        PERFORM 4600-GRABAR-JRN-I THRU 4600-GRABAR-JRN-F
058000        PERFORM 4810-EXITO-MONTO-I THRU 4810-EXITO-MONTO-F
058100     END-IF.
058200
058300 4300-DEPOSITO-F. EXIT.
058400
058500
058600*---- RETIRO: IMPORTE > 0, CLIENTE EXISTENTE Y FONDOS SUFICIENTES 
058700 4400-RETIRO-I.
058800
058900     MOVE 'VIMP'         TO WS-COM-OPERACION
059000     MOVE TRN-IMPORTE    TO WS-COM-IMPORTE-VAL
059100     CALL 'PGMVALID' USING WS-COM-VALIDADOR
059200     IF WS-COM-NO-ES-VALIDO THEN
059300        MOVE 'IMPORTE INVALIDO' TO WS-MOTIVO-RECHAZO
059400     END-IF
059500
059600     IF WS-MOTIVO-RECHAZO EQUAL SPACES THEN
059700        PERFORM 4810-BUSCAR-ORIGEN-I THRU 4810-BUSCAR-ORIGEN-F
059800        IF NOT WS-ORIGEN-EXISTE THEN
059900           MOVE 'CLIENTE ORIGEN NO EXISTE' TO WS-MOTIVO-RECHAZO
060000        END-IF
060100     END-IF
060200
060300     IF WS-MOTIVO-RECHAZO EQUAL SPACES THEN
060400        MOVE 'VFON'       TO WS-COM-OPERACION
060500        MOVE TRN-IMPORTE  TO WS-COM-IMPORTE-VAL
060600        MOVE WS-OCU-SALDO(WS-IDX-ORIGEN) TO WS-COM-SALDO-VAL
060700        CALL 'PGMVALID' USING WS-COM-VALIDADOR
060800        IF WS-COM-NO-ES-VALIDO THEN
060900           MOVE 'FONDOS INSUFICIENTES' TO WS-MOTIVO-RECHAZO
061000        END-IF
061100     END-IF
061200
061300     IF WS-MOTIVO-RECHAZO NOT EQUAL SPACES THEN
061400        PERFORM 4700-RECHAZAR-I THRU 4700-RECHAZAR-F
061500     ELSE
061600        SUBTRACT TRN-IMPORTE FROM WS-OCU-SALDO(WS-IDX-ORIGEN)
061700        MOVE SPACES     TO JRN-DNI-DESTINO
061800        PERFORM 4600-GRABAR-JRN-I THRU 4600-GRABAR-JRN-F
061900        PERFORM 4810-EXITO-MONTO-I THRU 4810-EXITO-MONTO-F
062000     END-IF.
062100
062200 4400-RETIRO-F. EXIT.
062300
062400
062500*---- TRANSFERENCIA: IMPORTE > 0, SIN AUTOTRANSFERENCIA, AMBOS ---
062600*     CLIENTES EXISTENTES Y FONDOS SUFICIENTES EN EL ORIGEN ------
062700 4500-TRANSFER-I.
062800
062900     MOVE 'VIMP'         TO WS-COM-OPERACION
063000     MOVE TRN-IMPORTE    TO WS-COM-IMPORTE-VAL
063100     CALL 'PGMVALID' USING WS-COM-VALIDADOR
063200     IF WS-COM-NO-ES-VALIDO THEN
063300        MOVE 'IMPORTE INVALIDO' TO WS-MOTIVO-RECHAZO
063400     END-IF
063500
063600     IF WS-MOTIVO-RECHAZO EQUAL SPACES THEN
063700        IF TRN-DNI-ORIGEN EQUAL TRN-DNI-DESTINO THEN
063800           MOVE 'AUTOTRANSFERENCIA NO PERMITIDA'
063900                TO WS-MOTIVO-RECHAZO
064000        END-IF
064100     END-IF
064200
064300     IF WS-MOTIVO-RECHAZO EQUAL SPACES THEN
064400        PERFORM 4810-BUSCAR-ORIGEN-I  THRU 4810-BUSCAR-ORIGEN-F
064500        IF NOT WS-ORIGEN-EXISTE THEN
064600           MOVE 'CLIENTE ORIGEN NO EXISTE' TO WS-MOTIVO-RECHAZO
064700        END-IF
064800     END-IF
064900
065000     IF WS-MOTIVO-RECHAZO EQUAL SPACES THEN
065100        PERFORM 4820-BUSCAR-DESTINO-I THRU 4820-BUSCAR-DESTINO-F
065200        IF NOT WS-DESTINO-EXISTE THEN
065300           MOVE 'CLIENTE DESTINO NO EXISTE' TO WS-MOTIVO-RECHAZO
065400        END-IF
065500     END-IF
065600
065700     IF WS-MOTIVO-RECHAZO EQUAL SPACES THEN
065800        MOVE 'VFON'       TO WS-COM-OPERACION
065900        MOVE TRN-IMPORTE  TO WS-COM-IMPORTE-VAL
066000        MOVE WS-OCU-SALDO(WS-IDX-ORIGEN) TO WS-COM-SALDO-VAL
066100        CALL 'PGMVALID' USING WS-COM-VALIDADOR
066200        IF WS-COM-NO-ES-VALIDO THEN
066300           MOVE 'FONDOS INSUFICIENTES' TO WS-MOTIVO-RECHAZO
066400        END-IF
066500     END-IF
066600
066700     IF WS-MOTIVO-RECHAZO NOT EQUAL SPACES THEN
066800        PERFORM 4700-RECHAZAR-I THRU 4700-RECHAZAR-F
066900     ELSE
067000        SUBTRACT TRN-IMPORTE FROM WS-OCU-SALDO(WS-IDX-ORIGEN)
067100        ADD      TRN-IMPORTE TO   WS-OCU-SALDO(WS-IDX-DESTINO)
067200        MOVE TRN-DNI-DESTINO TO JRN-DNI-DESTINO
067300        PERFORM 4600-GRABAR-JRN-I THRU 4600-GRABAR-JRN-F
067400        PERFORM 4830-EXITO-TRANSFER-I THRU 4830-EXITO-TRANSFER-F
067500     END-IF.
067600
067700 4500-TRANSFER-F. EXIT.
067800
067900
068000*---- BUSQUEDA LINEAL DEL CLIENTE ORIGEN POR DNI -----------------
068100 4810-BUSCAR-ORIGEN-I.
068200
068300     MOVE 'N' TO WS-ORIGEN-ENCONTRADO
068400     PERFORM 4811-COMPARAR-ORIGEN-I THRU 4811-COMPARAR-ORIGEN-F
068500        VARYING WS-IDX-BUSQUEDA FROM 1 BY 1
068600        UNTIL WS-IDX-BUSQUEDA GREATER WS-TOTAL-CLIENTES
068700           OR WS-ORIGEN-EXISTE
068800     IF WS-ORIGEN-EXISTE THEN
068900        MOVE WS-IDX-BUSQUEDA TO WS-IDX-ORIGEN
069000        SUBTRACT 1 FROM WS-IDX-ORIGEN
069100     END-IF.
069200
069300 4810-BUSCAR-ORIGEN-F. EXIT.
069400
069500 4811-COMPARAR-ORIGEN-I.
069600
069700     IF WS-OCU-DNI(WS-IDX-BUSQUEDA) EQUAL TRN-DNI-ORIGEN THEN
069800        MOVE 'S' TO WS-ORIGEN-ENCONTRADO
069900     END-IF.
070000
070100 4811-COMPARAR-ORIGEN-F. EXIT.
070200
070300
070400*---- BUSQUEDA LINEAL DEL CLIENTE DESTINO POR DNI ----------------
070500 4820-BUSCAR-DESTINO-I.
070600
070700     MOVE 'N' TO WS-DESTINO-ENCONTRADO
070800     PERFORM 4821-COMPARAR-DESTINO-I THRU 4821-COMPARAR-DESTINO-F
070900        VARYING WS-IDX-BUSQUEDA FROM 1 BY 1
071000        UNTIL WS-IDX-BUSQUEDA GREATER WS-TOTAL-CLIENTES
071100           OR WS-DESTINO-EXISTE
071200     IF WS-DESTINO-EXISTE THEN
071300        MOVE WS-IDX-BUSQUEDA TO WS-IDX-DESTINO
071400        SUBTRACT 1 FROM WS-IDX-DESTINO
071500     END-IF.
071600
071700 4820-BUSCAR-DESTINO-F. EXIT.
071800
071900 4821-COMPARAR-DESTINO-I.
072000
072100     IF WS-OCU-DNI(WS-IDX-BUSQUEDA) EQUAL TRN-DNI-DESTINO THEN
072200        MOVE 'S' TO WS-DESTINO-ENCONTRADO
072300     END-IF.
072400
072500 4821-COMPARAR-DESTINO-F. EXIT.
072600
072700
072800*---- ARMA Y ESCRIBE EL RENGLON DE HISTORIAL DEL MOVIMIENTO ------
072900 4600-GRABAR-JRN-I.
073000
073100     ADD 1 TO WS-POSTEADOS-OK
073200     MOVE WS-SELLO-CORRIDA TO JRN-SELLO
073300     MOVE TRN-TIPO          TO JRN-TIPO
073400     MOVE TRN-IMPORTE       TO JRN-IMPORTE
073500     MOVE TRN-DNI-ORIGEN    TO JRN-DNI-ORIGEN
073600     WRITE REG-JOURNAL FROM WS-REG-TRNJRN.
073700
073800 4600-GRABAR-JRN-F. EXIT.
073900
074000
074100*---- RECHAZO DEL MOVIMIENTO - ESCRIBE [ERROR] AL LISTADO --------
074200 4700-RECHAZAR-I.
074300
074400     ADD 1 TO WS-POSTEOS-RECHAZADOS
074500     MOVE SPACES TO IMP-MSG-TEXTO
074600     STRING 'MOVIMIENTO RECHAZADO - '  DELIMITED BY SIZE
074700            TRN-TIPO                   DELIMITED BY SPACE
074800            ' - DNI ' TRN-DNI-ORIGEN ' - ' WS-MOTIVO-RECHAZO
074900            DELIMITED BY SIZE INTO IMP-MSG-TEXTO
075000     WRITE REG-LISTADO FROM IMP-MSG-ERROR AFTER 1.
075100
075200 4700-RECHAZAR-F. EXIT.
075300
075400
075500*---- EXITO DE DEPOSITO/RETIRO - INFORMA EL NUEVO SALDO ----------
075600 4810-EXITO-MONTO-I.
075700
075800     MOVE '[EXITO]' TO IMP-MSG-EXITO-PFJ
075900     MOVE SPACES    TO IMP-MSG-EXITO-TXT
076000     MOVE WS-OCU-SALDO(WS-IDX-ORIGEN) TO WS-MONTO-EDITADO
076100     STRING TRN-TIPO                    DELIMITED BY SPACE
076200            ' ACEPTADO - DNI ' TRN-DNI-ORIGEN
076300            ' - NUEVO SALDO S/ ' WS-MONTO-EDITADO
076400            DELIMITED BY SIZE INTO IMP-MSG-EXITO-TXT
076500     WRITE REG-LISTADO FROM IMP-MSG-EXITO AFTER 1.
076600
076700 4810-EXITO-MONTO-F. EXIT.
076800
076900
077000*---- EXITO DE TRANSFERENCIA - INFORMA NOMBRES, IMPORTE Y SALDO --
077100 4830-EXITO-TRANSFER-I.
077200
077300     MOVE '[EXITO]' TO IMP-MSG-EXITO-PFJ
077400     MOVE SPACES    TO IMP-MSG-EXITO-TXT
077500     MOVE TRN-IMPORTE TO WS-MONTO-EDITADO
077600     MOVE WS-OCU-SALDO(WS-IDX-ORIGEN) TO WS-SALDO-EDITADO
077700     STRING 'TRANSFERENCIA ACEPTADA - '
077800            WS-OCU-NOMBRE(WS-IDX-ORIGEN) ' A '
077900            WS-OCU-NOMBRE(WS-IDX-DESTINO)
078000            ' - MONTO S/ ' WS-MONTO-EDITADO
078100            ' - SALDO ORIGEN S/ ' WS-SALDO-EDITADO
078200            DELIMITED BY SIZE INTO IMP-MSG-EXITO-TXT
078300     WRITE REG-LISTADO FROM IMP-MSG-EXITO AFTER 1.
078400
078500 4830-EXITO-TRANSFER-F. EXIT.
078600
078700
078800*-----------------------------------------------------------------
078900 9000-FINAL-I.
079000
079100     PERFORM 9100-GRABAR-MAE-I THRU 9100-GRABAR-MAE-F
079200        VARYING WS-IDX-BUSQUEDA FROM 1 BY 1
079300        UNTIL WS-IDX-BUSQUEDA GREATER WS-TOTAL-CLIENTES
079400
079500     MOVE WS-POSTEADOS-OK TO IMP-TRAILER-NUM
079600     WRITE REG-LISTADO FROM IMP-TRAILER AFTER 1
079700
079800     CLOSE MAECLI
079900     IF FS-MAECLI NOT EQUAL '00' THEN
080000        DISPLAY '* ERROR EN CLOSE MAECLI = ' FS-MAECLI
080100        MOVE 9999 TO RETURN-CODE
080200     END-IF
080300
080400     CLOSE ENTRADA
080500     IF FS-ENTRADA NOT EQUAL '00' THEN
080600        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENTRADA
080700        MOVE 9999 TO RETURN-CODE
080800     END-IF
080900
081000     CLOSE MAECLIOU
081100     IF FS-MAECLIOU NOT EQUAL '00' THEN
081200        DISPLAY '* ERROR EN CLOSE MAECLIOU = ' FS-MAECLIOU
081300        MOVE 9999 TO RETURN-CODE
081400     END-IF
081500
081600     CLOSE JOURNAL
081700     IF FS-JOURNAL NOT EQUAL '00' THEN
081800        DISPLAY '* ERROR EN CLOSE JOURNAL = ' FS-JOURNAL
081900        MOVE 9999 TO RETURN-CODE
082000     END-IF
082100
082200     CLOSE LISTADO
082300     IF FS-LISTADO NOT EQUAL '00' THEN
082400        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
082500        MOVE 9999 TO RETURN-CODE
082600     END-IF
082700
082800     DISPLAY 'TRANSACCIONES LEIDAS: ' WS-LEIDOS-TRN
082900     DISPLAY 'POSTEADAS OK:         ' WS-POSTEADOS-OK
083000     DISPLAY 'RECHAZADAS:           ' WS-POSTEOS-RECHAZADOS.
083100
083200 9000-FINAL-F. EXIT.
083300
083400 9100-GRABAR-MAE-I.
083500
083600     MOVE WS-OCU-DNI(WS-IDX-BUSQUEDA)    TO CLI-DNI
083700     MOVE WS-OCU-NOMBRE(WS-IDX-BUSQUEDA) TO CLI-NOMBRE
083800     MOVE WS-OCU-SALDO(WS-IDX-BUSQUEDA)  TO CLI-SALDO
083900     WRITE REG-MAECLIOU FROM WS-REG-MAECLI.
084000
084100 9100-GRABAR-MAE-F. EXIT.
