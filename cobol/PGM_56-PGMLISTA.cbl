000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMLISTA.
000300 AUTHOR. J. CASTRO VELARDE.
000400 INSTALLATION. BANCO - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 05/09/1992.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - BANCO.
000800*****************************************************************
000900*    PGMLISTA                                                   *
001000*    =========                                                  *
001100*  PASO 3 DEL LOTE DE CUENTAS: REPORTES DEL MAESTRO Y DEL        *
001200*  HISTORIAL DE MOVIMIENTOS.                                    *
001300*  - RELEE EL MAESTRO ACTUALIZADO POR PGMTRNPO (DDMAESAL) Y LO   *
001400*    CARGA EN MEMORIA PARA EL LISTADO DE USUARIOS.               *
001500*  - RELEE EL HISTORIAL DE MOVIMIENTOS (DDJOURNL) PARA EL        *
001600*    LISTADO GENERAL DE TRANSACCIONES, EN ORDEN DE POSTEO.       *
001700*  - SI VIENE TARJETA DE CONSULTA (DDCONSUL) CON UN DNI, EMITE   *
001800*    ADEMAS EL HISTORIAL DE ESE CLIENTE Y SU CONSULTA DE SALDO.  *
001900*  - LA TARJETA DE CONSULTA ES OPCIONAL; SI EL ARCHIVO VIENE     *
002000*    VACIO O AUSENTE, SOLO SE EMITEN LOS DOS LISTADOS GENERALES. *
002100*****************************************************************
002200*  HISTORIA DE CAMBIOS:
002300*  05/09/1992 JCV RQ-0511 ALTA DEL PROGRAMA - LISTADO DE         *
002400*                         USUARIOS DEL MAESTRO.                  *
002500*  18/01/1993 JCV RQ-0522 SE AGREGA EL LISTADO DEL HISTORIAL DE  *
002600*                         MOVIMIENTOS DEL LOTE.                  *
002700*  11/02/1996 LFS RQ-0655 SE AGREGA LA TARJETA DE CONSULTA      *
002800*                         (DDCONSUL) PARA HISTORIAL Y SALDO DE   *
002900*                         UN CLIENTE PUNTUAL, A PEDIDO DE       *
003000*                         VENTANILLA.                           *
003100*  14/01/1999 DPA RQ-0802 REVISION Y2K: EL SELLO DEL HISTORIAL   *
003200*                         YA VIENE CON ANIO DE 4 DIGITOS DESDE  *
003300*                         PGMTRNPO, NO REQUIERE CAMBIOS AQUI.    *
003400*  23/08/2001 MQR RQ-0877 SE ESTANDARIZA EL PREFIJO DE LOS       *
003500*                         MENSAJES A [ERROR]/[EXITO]/[INFO].     *
003600*  18/04/2003 RTV RQ-0916 WS-CLIENTE-OCU NO LLEVABA FILLER COMO  *
003700*                         EL RESTO DE LOS GRUPOS DE TRABAJO DEL  *
003800*                         SISTEMA. SE AGREGA EL RELLENO DE       *
003900*                         COSTUMBRE EN LA TABLA DE CLIENTES.     *
004000*****************************************************************
004100
004200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT MAECLI    ASSIGN DDMAESAL
005200     FILE STATUS IS FS-MAECLI.
005300
005400     SELECT JOURNAL   ASSIGN DDJOURNL
005500     FILE STATUS IS FS-JOURNAL.
005600
005700     SELECT CONSULTA  ASSIGN DDCONSUL
005800     FILE STATUS IS FS-CONSULTA.
005900
006000     SELECT LISTADO   ASSIGN DDLISTA
006100     FILE STATUS IS FS-LISTADO.
006200
006300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  MAECLI
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000 01  REG-MAECLI            PIC X(51).
007100
007200 FD  JOURNAL
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500 01  REG-JOURNAL           PIC X(61).
007600
007700*    TARJETA DE CONSULTA: TIPO TARJETA PERFORADA DE 80 COLUMNAS,
007800*    DNI EN LAS PRIMERAS 8 Y EL RESTO EN BLANCO.
007900 FD  CONSULTA
008000     BLOCK CONTAINS 0 RECORDS
008100     RECORDING MODE IS F.
008200 01  REG-CONSULTA.
008300     03  CON-DNI               PIC X(08).
008400     03  FILLER                PIC X(72).
008500
008600 FD  LISTADO
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900 01  REG-LISTADO           PIC X(132).
009000
009100
009200 WORKING-STORAGE SECTION.
009300*========================*
009400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009500
009600*----------- COPYS --------------------------------------------
009700*        COPY CLIMAE01.
009800******************************************************************
009900*    CLIMAE01                                                    *
010000************************************************                *
010100*         LAYOUT MAESTRO DE CLIENTES                            *
010200*         ARCHIVO: KC02803.BANCO.MAECLI                         *
010300*         LARGO REGISTRO = 51 BYTES                              *
010400*         CLAVE: CLI-DNI (UNICA, SIN DUPLICADOS)                 *
010500************************************************                *
010600*  HISTORIA:                                                     *
010700*  10/03/1991 JCV RQ-0471 ALTA DEL LAYOUT - CONVERSION DESDE     *
010800*                         FICHERO DE TARJETAS A MAECLI 51 BYTES. *
010900*  22/07/1994 MQR RQ-0618 SE AMPLIA CLI-NOMBRE DE 24 A 30 POS.   *
011000*  14/01/1999 DPA RQ-0802 REVISION Y2K: SIN CAMPOS DE FECHA EN   *
011100*                         ESTE LAYOUT, NO REQUIERE CAMBIOS.      *
011200******************************************************************
011300 01  WS-REG-MAECLI.
011400*    POSICION RELATIVA (01:08) DOCUMENTO NACIONAL DE IDENTIDAD
011500     03  CLI-DNI             PIC X(08)    VALUE SPACES.
011600*    POSICION RELATIVA (09:30) APELLIDOS Y NOMBRES DEL TITULAR
011700     03  CLI-NOMBRE          PIC X(30)    VALUE SPACES.
011800*    POSICION RELATIVA (39:13) SALDO VIGENTE DE LA CUENTA, EN
011900*    SOLES (S/), NUNCA NEGATIVO POR REGLA DE NEGOCIO
012000     03  CLI-SALDO           PIC S9(11)V99 VALUE ZEROS.
012100******************************************************************
012200*----------- COPYS --------------------------------------------
012300*        COPY TRNJRN01.
012400******************************************************************
012500*    TRNJRN01                                                    *
012600************************************************                *
012700*         LAYOUT HISTORIAL DE TRANSACCIONES POSTEADAS            *
012800*         ARCHIVO: KC02803.BANCO.TRNJRN                         *
012900*         LARGO REGISTRO = 61 BYTES                              *
013000*         SIN CLAVE - UN REGISTRO POR MOVIMIENTO ACEPTADO        *
013100************************************************                *
013200*  HISTORIA:
013300*  05/09/1992 JCV RQ-0509 ALTA DEL LAYOUT DE HISTORIAL JUNTO CON *
013400*                         EL LOTE DE MOVIMIENTOS DIARIOS.        *
013500*  11/02/1996 LFS RQ-0655 SE AGREGA JRN-DNI-DEST PARA LAS        *
013600*                         TRANSFERENCIAS.                        *
013700*  19/11/1998 DPA RQ-0799 AMPLIACION DEL SELLO DE FECHA A 4      *
013800*                         DIGITOS DE ANIO (REVISION Y2K).        *
013900******************************************************************
014000 01  WS-REG-TRNJRN.
014100*    POSICION RELATIVA (01:19) SELLO DE FECHA/HORA DE LA CORRIDA
014200*    QUE POSTEO EL MOVIMIENTO, FORMATO DD/MM/AAAA HH:MM:SS
014300     03  JRN-SELLO           PIC X(19)    VALUE SPACES.
014400*    POSICION RELATIVA (20:13) TIPO DE MOVIMIENTO POSTEADO
014500     03  JRN-TIPO            PIC X(13)    VALUE SPACES.
014600*    POSICION RELATIVA (33:13) IMPORTE DEL MOVIMIENTO
014700     03  JRN-IMPORTE         PIC S9(11)V99 VALUE ZEROS.
014800*    POSICION RELATIVA (46:08) DNI QUE ORDENO EL MOVIMIENTO
014900     03  JRN-DNI-ORIGEN      PIC X(08)    VALUE SPACES.
015000*    POSICION RELATIVA (54:08) DNI DESTINO - ESPACIOS SI NO ES
015100*    UNA TRANSFERENCIA
015200     03  JRN-DNI-DESTINO     PIC X(08)    VALUE SPACES.
015300******************************************************************
015400
015500*----------- STATUS DE ARCHIVOS ----------------------------------
015600 77  FS-MAECLI               PIC XX        VALUE SPACES.
015700 77  FS-JOURNAL              PIC XX        VALUE SPACES.
015800 77  FS-CONSULTA             PIC XX        VALUE SPACES.
015900 77  FS-LISTADO              PIC XX        VALUE SPACES.
016000
016100 77  WS-STATUS-FIN-MAE       PIC X         VALUE 'N'.
016200     88  WS-FIN-MAE                      VALUE 'Y'.
016300     88  WS-NO-FIN-MAE                   VALUE 'N'.
016400 77  WS-STATUS-FIN-JRN       PIC X         VALUE 'N'.
016500     88  WS-FIN-JRN                      VALUE 'Y'.
016600     88  WS-NO-FIN-JRN                   VALUE 'N'.
016700
016800*----------- TABLA DE CLIENTES EN MEMORIA (BUSQUEDA LINEAL) ------
016900 01  WS-TABLA-CLIENTES.
017000     03  WS-CLIENTE-OCU OCCURS 999 TIMES
017100                         INDEXED BY WS-IDX-TABLA.
017200         05  WS-OCU-DNI        PIC X(08).
017300         05  WS-OCU-NOMBRE     PIC X(30).
017400         05  WS-OCU-SALDO      PIC S9(11)V99.
017500         05  FILLER            PIC X(05).
017600 77  WS-TOTAL-CLIENTES       PIC 9(03)    COMP    VALUE ZEROS.
017700
017800*----------- CONTADORES ------------------------------------------
017900 77  WS-TOTAL-TRN            PIC 9(05)    COMP    VALUE ZEROS.
018000 77  WS-TOTAL-TRN-CLI        PIC 9(05)    COMP    VALUE ZEROS.
018100
018200*----------- TARJETA DE CONSULTA (RQ-0655) -----------------------
018300*    EL DNI LLEGA DE UNA TARJETA PREPARADA A MANO POR VENTANILLA,
018400*    NO PASA POR PGMVALID, POR LO QUE SE VERIFICA ACA SI ES
018500*    NUMERICO ANTES DE BUSCARLO EN LA TABLA DEL MAESTRO.
018600 01  WS-DNI-CONSULTA-GRUPO.
018700     03  WS-DNI-CONSULTA       PIC X(08)    VALUE SPACES.
018800 01  WS-DNI-CONSULTA-NUM REDEFINES WS-DNI-CONSULTA-GRUPO
018900                               PIC 9(08).
019000
019100 77  WS-TIENE-CONSULTA       PIC X(01)    VALUE 'N'.
019200     88  WS-HAY-CONSULTA            VALUE 'S'.
019300     88  WS-SIN-CONSULTA            VALUE 'N'.
019400 77  WS-CONSULTA-ENCONTRADA  PIC X(01)    VALUE 'N'.
019500     88  WS-CONSULTA-EXISTE         VALUE 'S'.
019600 77  WS-IDX-CONSULTA         PIC 9(03)    COMP    VALUE ZEROS.
019700 77  WS-IDX-BUSQUEDA         PIC 9(03)    COMP    VALUE ZEROS.
019800
019900*----------- CAMPO EDITADO PARA SALDOS EN LOS LISTADOS -----------
020000 77  WS-SALDO-EDITADO        PIC ZZZZZZZZZZ9.99.
020100
020200*----------- LINEAS DE MENSAJE DEL LISTADO -----------------------
020300 01  IMP-MSG-ERROR.
020400     03  FILLER              PIC X(07)    VALUE '[ERROR]'.
020500     03  FILLER              PIC X(01)    VALUE SPACES.
020600     03  IMP-MSG-TEXTO       PIC X(95)    VALUE SPACES.
020700     03  FILLER              PIC X(29)    VALUE SPACES.
020800 01  IMP-MSG-EXITO REDEFINES IMP-MSG-ERROR.
020900     03  IMP-MSG-EXITO-PFJ   PIC X(07).
021000     03  FILLER              PIC X(01).
021100     03  IMP-MSG-EXITO-TXT   PIC X(95).
021200     03  FILLER              PIC X(29).
021300 01  IMP-MSG-INFO REDEFINES IMP-MSG-ERROR.
021400     03  IMP-MSG-INFO-PFJ    PIC X(07).
021500     03  FILLER              PIC X(01).
021600     03  IMP-MSG-INFO-TXT    PIC X(95).
021700     03  FILLER              PIC X(29).
021800
021900 01  IMP-TITULO-CLI.
022000     03  FILLER              PIC X(40)    VALUE
022100                    'PGMLISTA - LISTA DE USUARIOS'.
022200     03  FILLER              PIC X(92)    VALUE SPACES.
022300
022400 01  IMP-ENCAB-CLI.
022500     03  FILLER              PIC X(12)    VALUE 'DNI'.
022600     03  FILLER              PIC X(30)    VALUE 'NOMBRE'.
022700     03  FILLER              PIC X(17)    VALUE 'SALDO'.
022800     03  FILLER              PIC X(73)    VALUE SPACES.
022900
023000 01  IMP-DET-CLI.
023100     03  IMP-DET-CLI-DNI     PIC X(12).
023200     03  IMP-DET-CLI-NOMBRE  PIC X(30).
023300     03  IMP-DET-CLI-SALDO   PIC X(17).
023400     03  FILLER              PIC X(73)    VALUE SPACES.
023500
023600 01  IMP-TITULO-JRN.
023700     03  FILLER              PIC X(40)    VALUE
023800                    'PGMLISTA - HISTORIAL DE TRANSACCIONES'.
023900     03  FILLER              PIC X(92)    VALUE SPACES.
024000
024100 01  IMP-TITULO-HIS.
024200     03  IMP-TITULO-HIS-TXT  PIC X(50)    VALUE SPACES.
024300     03  FILLER              PIC X(82)    VALUE SPACES.
024400
024500 01  IMP-TITULO-SDO.
024600     03  FILLER              PIC X(40)    VALUE
024700                    'PGMLISTA - CONSULTA DE SALDO'.
024800     03  FILLER              PIC X(92)    VALUE SPACES.
024900
025000 01  IMP-TRAILER.
025100     03  IMP-TRAILER-ROT     PIC X(25)    VALUE SPACES.
025200     03  IMP-TRAILER-NUM     PIC ZZZZ9    VALUE ZEROES.
025300     03  FILLER              PIC X(102)   VALUE SPACES.
025400
025500 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
025600
025700*-----------------------------------------------------------------
025800 PROCEDURE DIVISION.
025900
026000 MAIN-PROGRAM-I.
026100
026200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
026300     PERFORM 2000-CARGAR-TABLA-I THRU 2000-CARGAR-TABLA-F
026400        UNTIL WS-FIN-MAE
026500     PERFORM 3000-LISTADO-CLIENTES-I THRU 3000-LISTADO-CLIENTES-F
026600     PERFORM 4000-LISTADO-JRN-I THRU 4000-LISTADO-JRN-F
026700     PERFORM 4900-VALIDAR-CONSULTA-I THRU 4900-VALIDAR-CONSULTA-F
026800     PERFORM 5000-HISTORIAL-CLIENTE-I
026900        THRU 5000-HISTORIAL-CLIENTE-F
027000     PERFORM 6000-CONSULTA-SALDO-I THRU 6000-CONSULTA-SALDO-F
027100     PERFORM 9000-FINAL-I   THRU 9000-FINAL-F.
027200
027300 MAIN-PROGRAM-F. GOBACK.
027400
027500
027600*-----------------------------------------------------------------
027700 1000-INICIO-I.
027800
027900     SET WS-NO-FIN-MAE TO TRUE
028000     SET WS-NO-FIN-JRN TO TRUE
028100     SET WS-SIN-CONSULTA TO TRUE
028200     MOVE ZEROS TO WS-TOTAL-CLIENTES WS-TOTAL-TRN WS-TOTAL-TRN-CLI
028300
028400     OPEN INPUT  MAECLI
028500     IF FS-MAECLI NOT EQUAL '00' THEN
028600        DISPLAY '* ERROR EN OPEN MAECLI = ' FS-MAECLI
028700        MOVE 9999 TO RETURN-CODE
028800        SET WS-FIN-MAE TO TRUE
028900     END-IF
029000
029100     OPEN INPUT  JOURNAL
029200     IF FS-JOURNAL NOT EQUAL '00' THEN
029300        DISPLAY '* ERROR EN OPEN JOURNAL = ' FS-JOURNAL
029400        MOVE 9999 TO RETURN-CODE
029500        SET WS-FIN-JRN TO TRUE
029600     END-IF
029700
029800     OPEN OUTPUT LISTADO
029900     IF FS-LISTADO NOT EQUAL '00' THEN
030000        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
030100        MOVE 9999 TO RETURN-CODE
030200     END-IF
030300
030400     IF NOT WS-FIN-MAE THEN
030500        PERFORM 2100-LEER-MAE-I THRU 2100-LEER-MAE-F
030600     END-IF
030700
030800     IF NOT WS-FIN-JRN THEN
030900        PERFORM 2200-LEER-JRN-I THRU 2200-LEER-JRN-F
031000     END-IF.
031100
031200 1000-INICIO-F. EXIT.
031300
031400
031500*---- CARGA DEL MAESTRO ACTUALIZADO A LA TABLA EN MEMORIA --------
031600 2000-CARGAR-TABLA-I.
031700
031800     ADD 1 TO WS-TOTAL-CLIENTES
031900     SET WS-IDX-TABLA TO WS-TOTAL-CLIENTES
032000     MOVE CLI-DNI    TO WS-OCU-DNI(WS-IDX-TABLA)
032100     MOVE CLI-NOMBRE TO WS-OCU-NOMBRE(WS-IDX-TABLA)
032200     MOVE CLI-SALDO  TO WS-OCU-SALDO(WS-IDX-TABLA)
032300     PERFORM 2100-LEER-MAE-I THRU 2100-LEER-MAE-F.
032400
032500 2000-CARGAR-TABLA-F. EXIT.
032600
032700 2100-LEER-MAE-I.
032800
032900     READ MAECLI INTO WS-REG-MAECLI
033000     EVALUATE FS-MAECLI
033100        WHEN '00'
033200           CONTINUE
033300        WHEN '10'
033400           SET WS-FIN-MAE TO TRUE
033500        WHEN OTHER
033600           DISPLAY '*ERROR EN LECTURA MAECLI: ' FS-MAECLI
033700           MOVE 9999 TO RETURN-CODE
033800           SET WS-FIN-MAE TO TRUE
033900     END-EVALUATE.
034000
034100 2100-LEER-MAE-F. EXIT.
034200
034300
034400*---- LISTADO DE USUARIOS, EN ORDEN DE LA TABLA (ALTA) -----------
034500 3000-LISTADO-CLIENTES-I.
034600
034700     WRITE REG-LISTADO FROM IMP-TITULO-CLI AFTER PAGE
034800     WRITE REG-LISTADO FROM IMP-ENCAB-CLI  AFTER 2
034900
035000     IF WS-TOTAL-CLIENTES EQUAL ZERO THEN
035100        MOVE '[INFO] ' TO IMP-MSG-INFO-PFJ
035200        MOVE SPACES    TO IMP-MSG-INFO-TXT
035300        STRING 'NO HAY USUARIOS REGISTRADOS EN EL MAESTRO'
035400               DELIMITED BY SIZE INTO IMP-MSG-INFO-TXT
035500        WRITE REG-LISTADO FROM IMP-MSG-INFO AFTER 1
035600     ELSE
035700        PERFORM 3100-IMPRIMIR-CLIENTE-I
035800           THRU 3100-IMPRIMIR-CLIENTE-F
035900           VARYING WS-IDX-TABLA FROM 1 BY 1
036000           UNTIL WS-IDX-TABLA GREATER WS-TOTAL-CLIENTES
036100     END-IF
036200
036300     MOVE 'TOTAL DE USUARIOS: ' TO IMP-TRAILER-ROT
036400     MOVE WS-TOTAL-CLIENTES      TO IMP-TRAILER-NUM
036500     WRITE REG-LISTADO FROM IMP-TRAILER AFTER 2.
036600
036700 3000-LISTADO-CLIENTES-F. EXIT.
036800
036900 3100-IMPRIMIR-CLIENTE-I.
037000
037100     MOVE WS-OCU-SALDO(WS-IDX-TABLA) TO WS-SALDO-EDITADO
037200     MOVE WS-OCU-DNI(WS-IDX-TABLA)    TO IMP-DET-CLI-DNI
037300     MOVE WS-OCU-NOMBRE(WS-IDX-TABLA) TO IMP-DET-CLI-NOMBRE
037400     STRING 'S/ ' WS-SALDO-EDITADO
037500            DELIMITED BY SIZE INTO IMP-DET-CLI-SALDO
037600     WRITE REG-LISTADO FROM IMP-DET-CLI AFTER 1.
037700
037800 3100-IMPRIMIR-CLIENTE-F. EXIT.
037900
038000
038100*---- LISTADO GENERAL DEL HISTORIAL, EN ORDEN DE POSTEO ----------
038200 4000-LISTADO-JRN-I.
038300
038400     WRITE REG-LISTADO FROM IMP-TITULO-JRN AFTER PAGE
038500
038600     IF WS-FIN-JRN THEN
038700        MOVE '[INFO] ' TO IMP-MSG-INFO-PFJ
038800        MOVE SPACES    TO IMP-MSG-INFO-TXT
038900        STRING 'NO HAY TRANSACCIONES EN EL HISTORIAL'
039000               DELIMITED BY SIZE INTO IMP-MSG-INFO-TXT
039100        WRITE REG-LISTADO FROM IMP-MSG-INFO AFTER 1
039200     ELSE
039300        PERFORM 4100-IMPRIMIR-JRN-I THRU 4100-IMPRIMIR-JRN-F
039400           UNTIL WS-FIN-JRN
039500     END-IF
039600
039700     MOVE 'TOTAL DE TRANSACCIONES: ' TO IMP-TRAILER-ROT
039800     MOVE WS-TOTAL-TRN                TO IMP-TRAILER-NUM
039900     WRITE REG-LISTADO FROM IMP-TRAILER AFTER 2
040000
040100     CLOSE JOURNAL
040200     IF FS-JOURNAL NOT EQUAL '00' THEN
040300        DISPLAY '* ERROR EN CLOSE JOURNAL = ' FS-JOURNAL
040400        MOVE 9999 TO RETURN-CODE
040500     END-IF.
040600
040700 4000-LISTADO-JRN-F. EXIT.
040800
040900 4100-IMPRIMIR-JRN-I.
041000
041100     ADD 1 TO WS-TOTAL-TRN
041200     PERFORM 4110-FORMATEAR-JRN-I THRU 4110-FORMATEAR-JRN-F
041300     PERFORM 2200-LEER-JRN-I THRU 2200-LEER-JRN-F.
041400
041500 4100-IMPRIMIR-JRN-F. EXIT.
041600
041700*---- ARMA LA LINEA "[dd/mm/aaaa hh:mm:ss] TIPO - MONTO - ..." ---
041800 4110-FORMATEAR-JRN-I.
041900
042000     MOVE JRN-IMPORTE TO WS-SALDO-EDITADO
042100     MOVE '[INFO] ' TO IMP-MSG-INFO-PFJ
042200     MOVE SPACES    TO IMP-MSG-INFO-TXT
042300
042400     IF JRN-DNI-DESTINO EQUAL SPACES THEN
042500        STRING '[' JRN-SELLO '] '        DELIMITED BY SIZE
042600               JRN-TIPO                  DELIMITED BY SPACE
042700               ' - Monto: S/ ' WS-SALDO-EDITADO
042800               ' - Usuario: ' JRN-DNI-ORIGEN
042900               DELIMITED BY SIZE INTO IMP-MSG-INFO-TXT
043000     ELSE
043100        STRING '[' JRN-SELLO '] '        DELIMITED BY SIZE
043200               JRN-TIPO                  DELIMITED BY SPACE
043300               ' - Monto: S/ ' WS-SALDO-EDITADO
043400               ' - Usuario: ' JRN-DNI-ORIGEN
043500               ' -> ' JRN-DNI-DESTINO
043600               DELIMITED BY SIZE INTO IMP-MSG-INFO-TXT
043700     END-IF
043800
043900     WRITE REG-LISTADO FROM IMP-MSG-INFO AFTER 1.
044000
044100 4110-FORMATEAR-JRN-F. EXIT.
044200
044300 2200-LEER-JRN-I.
044400
044500     READ JOURNAL INTO WS-REG-TRNJRN
044600     EVALUATE FS-JOURNAL
044700        WHEN '00'
044800           CONTINUE
044900        WHEN '10'
045000           SET WS-FIN-JRN TO TRUE
045100        WHEN OTHER
045200           DISPLAY '*ERROR EN LECTURA JOURNAL: ' FS-JOURNAL
045300           MOVE 9999 TO RETURN-CODE
045400           SET WS-FIN-JRN TO TRUE
045500     END-EVALUATE.
045600
045700 2200-LEER-JRN-F. EXIT.
045800
045900
046000*---- LEE LA TARJETA DE CONSULTA (OPCIONAL) Y VALIDA DNI -------
046100 4900-VALIDAR-CONSULTA-I.
046200
046300     OPEN INPUT CONSULTA
046400     IF FS-CONSULTA NOT EQUAL '00' THEN
046500        SET WS-SIN-CONSULTA TO TRUE
046600     ELSE
046700        READ CONSULTA INTO REG-CONSULTA
046800        EVALUATE FS-CONSULTA
046900           WHEN '00'
047000              MOVE CON-DNI TO WS-DNI-CONSULTA
047100              SET WS-HAY-CONSULTA TO TRUE
047200           WHEN '10'
047300              SET WS-SIN-CONSULTA TO TRUE
047400           WHEN OTHER
047500              DISPLAY '*ERROR EN LECTURA CONSULTA: ' FS-CONSULTA
047600              MOVE 9999 TO RETURN-CODE
047700              SET WS-SIN-CONSULTA TO TRUE
047800        END-EVALUATE
047900        CLOSE CONSULTA
048000     END-IF
048100
048200     IF WS-HAY-CONSULTA THEN
048300        IF WS-DNI-CONSULTA-NUM IS NOT NUMERIC THEN
048400           MOVE SPACES    TO IMP-MSG-TEXTO
048500           STRING 'TARJETA DE CONSULTA CON DNI NO NUMERICO: '
048600                  WS-DNI-CONSULTA
048700                  DELIMITED BY SIZE INTO IMP-MSG-TEXTO
048800           WRITE REG-LISTADO FROM IMP-MSG-ERROR AFTER 1
048900           SET WS-SIN-CONSULTA TO TRUE
049000        ELSE
049100           PERFORM 4910-BUSCAR-CLIENTE-I
049200              THRU 4910-BUSCAR-CLIENTE-F
049300              VARYING WS-IDX-BUSQUEDA FROM 1 BY 1
049400              UNTIL WS-IDX-BUSQUEDA GREATER WS-TOTAL-CLIENTES
049500                 OR WS-CONSULTA-EXISTE
049600           IF WS-CONSULTA-EXISTE THEN
049700              MOVE WS-IDX-BUSQUEDA TO WS-IDX-CONSULTA
049800              SUBTRACT 1 FROM WS-IDX-CONSULTA
049900           ELSE
050000              MOVE SPACES TO IMP-MSG-TEXTO
050100              STRING 'DNI DE CONSULTA NO REGISTRADO: '
050200                     WS-DNI-CONSULTA
050300                     DELIMITED BY SIZE INTO IMP-MSG-TEXTO
050400              WRITE REG-LISTADO FROM IMP-MSG-ERROR AFTER 1
050500           END-IF
050600        END-IF
050700     END-IF.
050800
050900 4900-VALIDAR-CONSULTA-F. EXIT.
051000
051100 4910-BUSCAR-CLIENTE-I.
051200
051300     IF WS-OCU-DNI(WS-IDX-BUSQUEDA) EQUAL WS-DNI-CONSULTA THEN
051400        SET WS-CONSULTA-EXISTE TO TRUE
051500     END-IF.
051600
051700 4910-BUSCAR-CLIENTE-F. EXIT.
051800
051900
052000*---- HISTORIAL DE UN CLIENTE PUNTUAL (SEGUNDA PASADA AL JRN) ----
052100 5000-HISTORIAL-CLIENTE-I.
052200
052300     IF WS-HAY-CONSULTA AND WS-CONSULTA-EXISTE THEN
052400        MOVE SPACES TO IMP-TITULO-HIS-TXT
052500        STRING 'PGMLISTA - HISTORIAL DEL CLIENTE - DNI: '
052600               WS-DNI-CONSULTA
052700               DELIMITED BY SIZE INTO IMP-TITULO-HIS-TXT
052800        WRITE REG-LISTADO FROM IMP-TITULO-HIS AFTER PAGE
052900
053000        OPEN INPUT JOURNAL
053100        IF FS-JOURNAL NOT EQUAL '00' THEN
053200           DISPLAY '* ERROR EN OPEN JOURNAL = ' FS-JOURNAL
053300           MOVE 9999 TO RETURN-CODE
053400           SET WS-FIN-JRN TO TRUE
053500        ELSE
053600           SET WS-NO-FIN-JRN TO TRUE
053700           PERFORM 2200-LEER-JRN-I THRU 2200-LEER-JRN-F
053800        END-IF
053900
054000        PERFORM 5100-FILTRAR-JRN-I THRU 5100-FILTRAR-JRN-F
054100           UNTIL WS-FIN-JRN
054200
054300        IF WS-TOTAL-TRN-CLI EQUAL ZERO THEN
054400           MOVE '[INFO] ' TO IMP-MSG-INFO-PFJ
054500           MOVE SPACES    TO IMP-MSG-INFO-TXT
054600           STRING 'EL CLIENTE NO REGISTRA MOVIMIENTOS'
054700                  DELIMITED BY SIZE INTO IMP-MSG-INFO-TXT
054800           WRITE REG-LISTADO FROM IMP-MSG-INFO AFTER 1
054900        END-IF
055000
055100        MOVE 'TOTAL DE TRANSACCIONES: ' TO IMP-TRAILER-ROT
055200        MOVE WS-TOTAL-TRN-CLI            TO IMP-TRAILER-NUM
055300        WRITE REG-LISTADO FROM IMP-TRAILER AFTER 2
055400
055500        CLOSE JOURNAL
055600        IF FS-JOURNAL NOT EQUAL '00' THEN
055700           DISPLAY '* ERROR EN CLOSE JOURNAL = ' FS-JOURNAL
055800           MOVE 9999 TO RETURN-CODE
055900        END-IF
056000     END-IF.
056100
056200 5000-HISTORIAL-CLIENTE-F. EXIT.
056300
056400 5100-FILTRAR-JRN-I.
056500
056600     IF JRN-DNI-ORIGEN  EQUAL WS-DNI-CONSULTA
056700     OR JRN-DNI-DESTINO EQUAL WS-DNI-CONSULTA THEN
056800        ADD 1 TO WS-TOTAL-TRN-CLI
056900        PERFORM 4110-FORMATEAR-JRN-I THRU 4110-FORMATEAR-JRN-F
057000     END-IF
057100     PERFORM 2200-LEER-JRN-I THRU 2200-LEER-JRN-F.
057200
057300 5100-FILTRAR-JRN-F. EXIT.
057400
057500
057600*---- CONSULTA DE SALDO DE UN CLIENTE PUNTUAL --------------------
057700 6000-CONSULTA-SALDO-I.
057800
057900     IF WS-HAY-CONSULTA AND WS-CONSULTA-EXISTE THEN
058000        WRITE REG-LISTADO FROM IMP-TITULO-SDO AFTER PAGE
058100        MOVE WS-OCU-SALDO(WS-IDX-CONSULTA) TO WS-SALDO-EDITADO
058200        MOVE '[INFO] ' TO IMP-MSG-INFO-PFJ
058300        MOVE SPACES    TO IMP-MSG-INFO-TXT
058400        STRING 'CLIENTE: ' WS-OCU-NOMBRE(WS-IDX-CONSULTA)
058500               ' - DNI: ' WS-DNI-CONSULTA
058600               ' - SALDO: S/ ' WS-SALDO-EDITADO
058700               DELIMITED BY SIZE INTO IMP-MSG-INFO-TXT
058800        WRITE REG-LISTADO FROM IMP-MSG-INFO AFTER 1
058900     END-IF.
059000
059100 6000-CONSULTA-SALDO-F. EXIT.
059200
059300
059400*-----------------------------------------------------------------
059500 9000-FINAL-I.
059600
059700     CLOSE MAECLI
059800     IF FS-MAECLI NOT EQUAL '00' THEN
059900        DISPLAY '* ERROR EN CLOSE MAECLI = ' FS-MAECLI
060000        MOVE 9999 TO RETURN-CODE
060100     END-IF
060200
060300     CLOSE LISTADO
060400     IF FS-LISTADO NOT EQUAL '00' THEN
060500        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
060600        MOVE 9999 TO RETURN-CODE
060700     END-IF
060800
060900     DISPLAY 'USUARIOS LISTADOS:    ' WS-TOTAL-CLIENTES
061000     DISPLAY 'TRANSACCIONES:        ' WS-TOTAL-TRN
061100     DISPLAY 'CONSULTA SOLICITADA:  ' WS-TIENE-CONSULTA.
061200
061300 9000-FINAL-F. EXIT.
